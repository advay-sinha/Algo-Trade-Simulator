000100*****************************************************************
000200* PROGRAMA .... : SIMEVAL
000300* AUTOR ........: P. GOMEZ VARELA
000400* INSTALACION ..: CPD CARTERAS SIMULADAS - TURNO BATCH NOCTURNO
000500* ESCRITO ......: 05/05/1993
000600* COMPILADO ....: 05/05/1993
000700* SEGURIDAD ....: USO INTERNO - SOLO TURNO BATCH
000800*****************************************************************
000900* HISTORIAL DE CAMBIOS
001000*-----------------------------------------------------------------
001100* 05/05/1993  PGV  OFICINA-0801  PRIMERA VERSION. EVALUA LA
001200*                  ESTRATEGIA CRUCE DE MEDIAS MOVILES SOBRE LA
001300*                  VENTANA DE COTIZACIONES RECIBIDA DE SIMCYCLE.
001400* 23/02/1995  PGV  OFICINA-0877  SE AÑADEN LAS RAMAS DE DESPACHO
001500*                  RSI / MACD / BANDAS DE BOLLINGER (SIN CALCULO,
001600*                  PENDIENTES DE ESPECIFICACION DE NEGOCIO).
001700* 19/06/1997  RSM  OFICINA-0952  CORRECCION: EL DIMENSIONAMIENTO
001800*                  DE LA POSICION NO REDONDEABA AL MULTIPLO DEL
001900*                  PRECIO; SE TRUNCABA EL COCIENTE ANTES DE AHORA.
002000* 09/12/1998  RSM  OFICINA-0991  ADAPTACION DEL SIGLO - SIN
002100*                  IMPACTO EN ESTE PROGRAMA (NO MANEJA FECHAS),
002200*                  SE REVISA POR COMPLETITUD DEL INVENTARIO.
002300* 14/04/2000  LTB  OFICINA-1028  EL CRUCE SE LLEVA A CUATRO
002400*                  DECIMALES ANTES DE COMPARAR CON LOS UMBRALES,
002500*                  PARA EVITAR DIFERENCIAS DE REDONDEO EN BATCH.
002600* 02/03/2003  LTB  OFICINA-1088  LA VENTA PASA A CANTIDAD FIJA DE
002700*                  UNA UNIDAD; SE RETIRA EL CALCULO PROPORCIONAL
002800*                  QUE SE USABA ANTES DE ESTA FECHA.
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100*****************************************************************
003200 PROGRAM-ID. SIMEVAL.
003300 AUTHOR. P. GOMEZ VARELA.
003400 INSTALLATION. CPD CARTERAS SIMULADAS.
003500 DATE-WRITTEN. 05/05/1993.
003600 DATE-COMPILED. 05/05/1993.
003700 SECURITY. USO INTERNO - SOLO TURNO BATCH.
003800*****************************************************************
003900* SUBPROGRAMA LLAMADO POR SIMCYCLE. DESPACHA POR EL NOMBRE DE LA
004000* ESTRATEGIA (EST-NOMBRE); LA UNICA ESTRATEGIA CON CALCULO REAL
004100* ES EL CRUCE DE MEDIAS MOVILES. EL RESTO SON RAMAS SIN OPERACION.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400*****************************************************************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASE-TIPO-OPERACION IS "BUY " "SELL"
005100     UPSI-0 ON STATUS IS FORZAR-TRAZA
005200            OFF STATUS IS SIN-TRAZA.
005300
005400*****************************************************************
005500 DATA DIVISION.
005600*****************************************************************
005700 WORKING-STORAGE SECTION.
005800*****************************************************************
006100
006200*-----------------------------------------------------------------
006300* COPIA DE TRABAJO DE LA VENTANA DE COTIZACIONES (MISMA FORMA
006400* QUE LA RECIBIDA POR LINKAGE, PARA PODER INDEXARLA LIBREMENTE).
006500*-----------------------------------------------------------------
006600 01  SALDO-TRABAJO             PIC S9(9)V99 VALUE ZEROES.
006700 01  SALDO-TRABAJO-ALT REDEFINES SALDO-TRABAJO.
006800     05  SAL-ENTERO            PIC S9(9).
006900     05  SAL-DECIMAL           PIC 9(2).
007000
007100 01  MEDIA-RAPIDA              PIC S9(5)V9(4) COMP-3
007200                                      VALUE ZERO.
007300 01  MEDIA-LENTA               PIC S9(5)V9(4) COMP-3
007400                                      VALUE ZERO.
007500 01  SUMA-MEDIA                PIC S9(9)V9(4) COMP-3
007600                                      VALUE ZERO.
007700 01  CRUCE                     PIC S9(3)V9(4) VALUE ZERO.
007800 01  CRUCE-EDITADO             PIC -999.9999.
007900
008000 01  SUMA-MEDIA-ALT REDEFINES SUMA-MEDIA.
008100     05  SM-ENTERO             PIC S9(9).
008200     05  SM-DECIMAL            PIC 9(4).
008300
008400 01  OBJETIVO-POSICION         PIC S9(9)V99 VALUE ZERO.
008500 01  OBJETIVO-POS-ALT REDEFINES OBJETIVO-POSICION.
008600     05  OBJ-ENTERO            PIC S9(9).
008700     05  OBJ-DECIMAL           PIC 9(2).
008800
008900 01  UNIDADES-ENTERAS          PIC S9(9) COMP VALUE ZERO.
009000
009100 01  INDICES.
009200     05  CONTADOR                     PIC 9(4) COMP VALUE ZERO.
009300
009400*-----------------------------------------------------------------
009500 LINKAGE SECTION.
009600*-----------------------------------------------------------------
009700 01  NOMBRE-ESTRATEGIA         PIC X(40).
009800 01  PERIODO-RAPIDO            PIC 9(3).
009900 01  PERIODO-LENTO             PIC 9(3).
010000 01  UMBRAL-COMPRA             PIC S9(3)V9(4).
010100 01  UMBRAL-VENTA              PIC S9(3)V9(4).
010200 01  SALDO-ACTUAL              PIC S9(9)V99.
010300
010400 01  VENTANA-COTIZACIONES.
010500     05  TAMANO-VENTANA        PIC 9(4) COMP.
010600     05  TOTAL-EN-VENTANA      PIC 9(4) COMP.
010700     05  PUNTERO-VENTANA       PIC 9(4) COMP.
010800     05  COTIZACION-FILA OCCURS 1010 TIMES
010900             INDEXED BY IX-COT.
011000         10  VC-CIERRE         PIC S9(7)V99.
011100
011200 01  OPERACION-PROPUESTA.
011300     05  OP-HAY-OPERACION      PIC X(1).
011400     05  OP-TIPO               PIC X(4).
011500     05  OP-PRECIO             PIC S9(7)V99.
011600     05  OP-CANTIDAD           PIC S9(7)V9999.
011700     05  OP-IMPORTE            PIC S9(9)V99.
011800     05  OP-GANANCIA-PERDIDA   PIC S9(9)V99.
011900     05  OP-RAZON              PIC X(80).
012000
012100*****************************************************************
012200 PROCEDURE DIVISION USING NOMBRE-ESTRATEGIA PERIODO-RAPIDO
012300         PERIODO-LENTO UMBRAL-COMPRA UMBRAL-VENTA
012400         SALDO-ACTUAL VENTANA-COTIZACIONES
012500         OPERACION-PROPUESTA.
012600*****************************************************************
012700 1000-EVALUAR-ESTRATEGIA.
012800     MOVE "N" TO OP-HAY-OPERACION.
012900     MOVE SPACES TO OP-TIPO.
013000     MOVE ZERO TO OP-PRECIO.
013100     MOVE ZERO TO OP-CANTIDAD.
013200     MOVE ZERO TO OP-IMPORTE.
013300     MOVE ZERO TO OP-GANANCIA-PERDIDA.
013400     MOVE SPACES TO OP-RAZON.
013500
013600     IF TOTAL-EN-VENTANA < PERIODO-LENTO
013700         GOBACK.
013800
013900     PERFORM 2000-DESPACHO-ESTRATEGIA THRU 2000-EXIT.
014000
014100     GOBACK.
014200
014300*-----------------------------------------------------------------
014400* DESPACHO POR NOMBRE EXACTO DE ESTRATEGIA (NOMBRE-ESTRATEGIA).
014500* SOLO EL CRUCE DE MEDIAS MOVILES TIENE CALCULO; LAS RAMAS RSI,
014600* MACD Y BANDAS DE BOLLINGER SE DEJAN REPRESENTADAS TAL Y COMO EL
014700* SISTEMA DE ORIGEN LAS DESPACHA, SIN CALCULO, Y CUALQUIER OTRO
014800* NOMBRE CAE EN "SIN OPERACION" IGUAL QUE ELLAS.
014900*-----------------------------------------------------------------
015000 2000-DESPACHO-ESTRATEGIA.
015100     EVALUATE NOMBRE-ESTRATEGIA
015200         WHEN "Moving Average Crossover"
015300             PERFORM 2100-CRUCE-MEDIAS-MOVILES THRU 2100-EXIT
015400         WHEN "RSI Overbought/Oversold"
015500             CONTINUE
015600         WHEN "MACD Signal Line Crossover"
015700             CONTINUE
015800         WHEN "Bollinger Bands Breakout"
015900             CONTINUE
016000         WHEN OTHER
016100             CONTINUE
016200     END-EVALUATE.
016300 2000-EXIT.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700* CRUCE DE MEDIAS MOVILES. LA VENTANA LLEGA EN ORDEN DE LECTURA
016800* DEL FICHERO (MAS ANTIGUA A MAS RECIENTE); EL PUNTERO DE VENTANA
016900* SEÑALA LA POSICION DE LA COTIZACION MAS RECIENTE.
017000*-----------------------------------------------------------------
017100 2100-CRUCE-MEDIAS-MOVILES.
017200     PERFORM 2110-MEDIA-MOVIL-RAPIDA THRU 2110-EXIT.
017300     PERFORM 2120-MEDIA-MOVIL-LENTA THRU 2120-EXIT.
017400     PERFORM 2130-CALCULO-CRUCE THRU 2130-EXIT.
017500
017600     IF CRUCE > UMBRAL-COMPRA
017700         PERFORM 2140-PROPONER-COMPRA THRU 2140-EXIT
017800     ELSE
017900         IF CRUCE < UMBRAL-VENTA
018000             PERFORM 2150-PROPONER-VENTA THRU 2150-EXIT
018100         END-IF
018200     END-IF.
018300 2100-EXIT.
018400     EXIT.
018500
018600*-----------------------------------------------------------------
018700* MEDIA MOVIL RAPIDA: MEDIA ARITMETICA DE LOS CIERRES MAS
018800* RECIENTES, TANTOS COMO EL PERIODO RAPIDO DE LA ESTRATEGIA.
018900*-----------------------------------------------------------------
019000 2110-MEDIA-MOVIL-RAPIDA.
019100     MOVE ZERO TO SUMA-MEDIA.
019200     SET IX-COT TO PUNTERO-VENTANA.
019300     MOVE PERIODO-RAPIDO TO CONTADOR.
019400
019500 2111-ACUMULAR-RAPIDA.
019600     ADD VC-CIERRE (IX-COT) TO SUMA-MEDIA.
019700     SUBTRACT 1 FROM CONTADOR.
019800     IF CONTADOR > 0
019900         SET IX-COT DOWN BY 1
020000         IF IX-COT < 1
020100             SET IX-COT TO TAMANO-VENTANA
020200         END-IF
020300         GO TO 2111-ACUMULAR-RAPIDA
020400     END-IF.
020500
020600     COMPUTE MEDIA-RAPIDA ROUNDED =
020700         SUMA-MEDIA / PERIODO-RAPIDO.
020800 2110-EXIT.
020900     EXIT.
021000
021100*-----------------------------------------------------------------
021200* MEDIA MOVIL LENTA: IGUAL QUE LA RAPIDA PERO SOBRE EL PERIODO
021300* LENTO DE LA ESTRATEGIA.
021400*-----------------------------------------------------------------
021500 2120-MEDIA-MOVIL-LENTA.
021600     MOVE ZERO TO SUMA-MEDIA.
021700     SET IX-COT TO PUNTERO-VENTANA.
021800     MOVE PERIODO-LENTO TO CONTADOR.
021900
022000 2121-ACUMULAR-LENTA.
022100     ADD VC-CIERRE (IX-COT) TO SUMA-MEDIA.
022200     SUBTRACT 1 FROM CONTADOR.
022300     IF CONTADOR > 0
022400         SET IX-COT DOWN BY 1
022500         IF IX-COT < 1
022600             SET IX-COT TO TAMANO-VENTANA
022700         END-IF
022800         GO TO 2121-ACUMULAR-LENTA
022900     END-IF.
023000
023100     COMPUTE MEDIA-LENTA ROUNDED =
023200         SUMA-MEDIA / PERIODO-LENTO.
023300 2120-EXIT.
023400     EXIT.
023500
023600*-----------------------------------------------------------------
023700* CALCULO DEL CRUCE: (MEDIA RAPIDA - MEDIA LENTA) / MEDIA LENTA,
023800* A CUATRO DECIMALES.
023900*-----------------------------------------------------------------
024000 2130-CALCULO-CRUCE.
024100     IF MEDIA-LENTA = ZERO
024200         MOVE ZERO TO CRUCE
024300         GO TO 2130-EXIT
024400     END-IF.
024500     COMPUTE CRUCE ROUNDED =                                   LTB0400
024600         (MEDIA-RAPIDA - MEDIA-LENTA) / MEDIA-LENTA.
024700 2130-EXIT.
024800     EXIT.
024900
025000*-----------------------------------------------------------------
025100* PROPUESTA DE COMPRA: DIMENSIONA LA POSICION (10% DEL SALDO,
025200* REDONDEADO A UN MULTIPLO ENTERO DEL PRECIO) Y DEDUCE LAS
025300* UNIDADES. SI EL IMPORTE RESULTANTE ES CERO NO HAY OPERACION.
025400*-----------------------------------------------------------------
025500 2140-PROPONER-COMPRA.
025600     SET IX-COT TO PUNTERO-VENTANA.
025700     MOVE VC-CIERRE (IX-COT) TO OP-PRECIO.
025800
025900     PERFORM 2200-DIMENSIONAR-POSICION THRU 2200-EXIT.
026000
026100     IF OP-IMPORTE <= ZERO
026200         GO TO 2140-EXIT.
026300
026400     COMPUTE OP-CANTIDAD ROUNDED =
026500         OP-IMPORTE / OP-PRECIO.
026600
026700     MOVE "BUY " TO OP-TIPO.
026800     MOVE "S" TO OP-HAY-OPERACION.
026900     MOVE ZERO TO OP-GANANCIA-PERDIDA.
027000
027100     MOVE CRUCE TO CRUCE-EDITADO.
027200     STRING "Moving Average Crossover: Fast MA > Slow MA by "
027300            DELIMITED BY SIZE
027400            CRUCE-EDITADO DELIMITED BY SIZE
027500            INTO OP-RAZON.
027600 2140-EXIT.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000* PROPUESTA DE VENTA: CANTIDAD FIJA DE UNA UNIDAD (EL SISTEMA DE
028100* ORIGEN NO ARRASTRA LA POSICION ABIERTA).
028200*-----------------------------------------------------------------
028300 2150-PROPONER-VENTA.
028400     SET IX-COT TO PUNTERO-VENTANA.
028500     MOVE VC-CIERRE (IX-COT) TO OP-PRECIO.
028600
028700     MOVE 1 TO OP-CANTIDAD.                                    LTB0303
028800     MOVE "SELL" TO OP-TIPO.
028900     MOVE "S" TO OP-HAY-OPERACION.
029000
029100     PERFORM 2300-CALCULAR-IMPORTE-OPERACION THRU 2300-EXIT.
029200
029300     MOVE CRUCE TO CRUCE-EDITADO.
029400     STRING "Moving Average Crossover: Fast MA < Slow MA by "
029500            DELIMITED BY SIZE
029600            CRUCE-EDITADO DELIMITED BY SIZE
029700            INTO OP-RAZON.
029800 2150-EXIT.
029900     EXIT.
030000
030100*-----------------------------------------------------------------
030200* DIMENSIONADO DE LA POSICION (SOLO COMPRAS). OBJETIVO = 10% DEL
030300* SALDO ACTUAL; EL IMPORTE FINAL SE TRUNCA A UN MULTIPLO ENTERO
030400* DEL PRECIO UNITARIO.
030500*-----------------------------------------------------------------
030600 2200-DIMENSIONAR-POSICION.                                       RSM0697
030700     COMPUTE OBJETIVO-POSICION ROUNDED =
030800         SALDO-ACTUAL * 0.10.
030900
031000     IF OBJETIVO-POSICION <= ZERO
031100         MOVE ZERO TO OP-IMPORTE
031200         GO TO 2200-EXIT.
031300
031400     DIVIDE OBJETIVO-POSICION BY OP-PRECIO
031500         GIVING UNIDADES-ENTERAS.
031600
031700     COMPUTE OP-IMPORTE ROUNDED =
031800         UNIDADES-ENTERAS * OP-PRECIO.
031900 2200-EXIT.
032000     EXIT.
032100
032200*-----------------------------------------------------------------
032300* IMPORTE = PRECIO * CANTIDAD, REDONDEADO A DOS DECIMALES. SE
032400* RECALCULA CADA VEZ QUE CAMBIA EL PRECIO O LA CANTIDAD.
032500*-----------------------------------------------------------------
032600 2300-CALCULAR-IMPORTE-OPERACION.
032700     COMPUTE OP-IMPORTE ROUNDED =
032800         OP-PRECIO * OP-CANTIDAD.
032900 2300-EXIT.
033000     EXIT.
