000100*****************************************************************
000200* PROGRAMA .... : SIMCYCLE
000300* AUTOR ........: M. OCHOA LASIERRA
000400* INSTALACION ..: CPD CARTERAS SIMULADAS - TURNO BATCH NOCTURNO
000500* ESCRITO ......: 14/03/1987
000600* COMPILADO ....: 14/03/1987
000700* SEGURIDAD ....: USO INTERNO - SOLO TURNO BATCH
000800*****************************************************************
000900* HISTORIAL DE CAMBIOS
001000*-----------------------------------------------------------------
001100* 14/03/1987  MOL  OFICINA-0419  PRIMERA VERSION. CICLO NOCTURNO
001200*                  DE SIMULACIONES DE CARTERA, SUSTITUYE AL
001300*                  PROCESO MANUAL DE TRANSFERENCIAS PROGRAMADAS.
001400* 02/09/1987  MOL  OFICINA-0458  SE AÑADE LA VENTANA DE HISTORICO
001500*                  DE COTIZACIONES PARA EL CALCULO DE MEDIAS.
001600* 19/01/1989  JCA  OFICINA-0602  CORRECCION: EL FICHERO DE
001700*                  SIMULACIONES SE REESCRIBIA SIN ARRASTRAR LOS
001800*                  CONTADORES DE OPERACIONES EXITOSAS.
001900* 11/11/1991  JCA  OFICINA-0710  SE INCORPORA LA LLAMADA A
002000*                  SIMPOST PARA CENTRALIZAR EL ABONO/CARGO.
002100* 05/05/1993  PGV  OFICINA-0801  SOPORTE DE MULTIPLES ESTRATEGIAS
002200*                  POR DESPACHO DE NOMBRE (VER SIMEVAL).
002300* 23/02/1995  PGV  OFICINA-0877  AMPLIACION DE LA VENTANA DE
002400*                  COTIZACIONES A PERIODO LENTO MAS DIEZ.
002500* 30/10/1996  RSM  OFICINA-0933  RESUMEN DE CIERRE DE CICLO POR
002600*                  DISPLAY (LEIDAS/OPERADAS/ERRORES).
002700* 09/12/1998  RSM  OFICINA-0991  ADAPTACION DEL SIGLO - FECHAS A
002800*                  CUATRO DIGITOS DE ANO EN TODOS LOS FICHEROS.
002900* 04/06/2001  RSM  OFICINA-1042  EL FICHERO DE COTIZACIONES YA
003000*                  LLEGA ORDENADO; SE ELIMINA LA ORDENACION EN
003100*                  MEMORIA QUE SE HACIA ANTES DE ESTA FECHA.
003200* 17/07/2004  LTB  OFICINA-1109  CORRECCION DE TRUNCAMIENTO EN
003300*                  EL CALCULO DEL SALDO RESTANTE TRAS UNA VENTA.
003310* 08/02/2007  LTB  OFICINA-1150  EL RESUMEN DE CIERRE INCORPORA LA
003320*                  TASA DE EXITO GLOBAL DEL LIBRO (OPERACIONES
003330*                  EXITOSAS ACUMULADAS ENTRE OPERACIONES TOTALES
003340*                  ACUMULADAS, TOMADAS DE CADA SIMULACION AL
003350*                  REESCRIBIRLA).
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600*****************************************************************
003700 PROGRAM-ID. SIMCYCLE.
003800 AUTHOR. M. OCHOA LASIERRA.
003900 INSTALLATION. CPD CARTERAS SIMULADAS.
004000 DATE-WRITTEN. 14/03/1987.
004100 DATE-COMPILED. 14/03/1987.
004200 SECURITY. USO INTERNO - SOLO TURNO BATCH.
004300*****************************************************************
004400* CICLO PRINCIPAL DE SIMULACIONES. RECORRE EL FICHERO DE
004500* SIMULACIONES, PARA CADA SIMULACION EN ESTADO ACTIVE LOCALIZA
004600* EL SIMBOLO Y LA ESTRATEGIA, CONSTRUYE LA VENTANA DE HISTORICO
004700* DE COTIZACIONES, LLAMA A SIMEVAL PARA OBTENER LA PROPUESTA DE
004800* OPERACION Y, SI PROCEDE, LLAMA A SIMPOST PARA CONTABILIZARLA.
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100*****************************************************************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASE-ESTADO-SIM IS "ACTIVE" "PAUSED" "COMPLETED"
005800     UPSI-0 ON STATUS IS FORZAR-REPROCESO
005900            OFF STATUS IS SIN-REPROCESO.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT F-SIMBOLOS ASSIGN TO SIMBOLOS
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-SIMBOLOS.
006600
006700     SELECT F-ESTRATEGIAS ASSIGN TO ESTRATEGIAS
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-ESTRATEGIAS.
007000
007100     SELECT F-COTIZACIONES ASSIGN TO COTIZACIONES
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-COTIZACIONES.
007400
007500     SELECT F-SIMULACIONES ASSIGN TO SIMULACIONES
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-SIMULACIONES.
007800
007900     SELECT F-SIMULACIONES-SALIDA ASSIGN TO SIMULACIONES-OUT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-SIMUL-SALIDA.
008200
008300     SELECT F-OPERACIONES ASSIGN TO OPERACIONES
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-OPERACIONES.
008600
008700*****************************************************************
008800 DATA DIVISION.
008900*****************************************************************
009000 FILE SECTION.
009100*-----------------------------------------------------------------
009200* MAESTRO DE SIMBOLOS (SOLO LECTURA PARA EL CICLO BATCH).
009300*-----------------------------------------------------------------
009400 FD  F-SIMBOLOS
009500     LABEL RECORD STANDARD.
009600 01  SIMBOLO-REG.
009700     05  SBL-ID                   PIC X(10).
009800     05  SBL-CODIGO               PIC X(12).
009900     05  SBL-NOMBRE               PIC X(40).
010000     05  SBL-MERCADO              PIC X(10).
010100     05  SBL-TIPO                 PIC X(10).
010200     05  SBL-SECTOR               PIC X(20).
010300     05  SBL-INDUSTRIA            PIC X(20).
010400     05  FILLER                   PIC X(18).
010500
010600*-----------------------------------------------------------------
010700* MAESTRO DE ESTRATEGIAS (SOLO LECTURA PARA EL CICLO BATCH).
010800*-----------------------------------------------------------------
010900 FD  F-ESTRATEGIAS
011000     LABEL RECORD STANDARD.
011100 01  ESTRATEGIA-REG.
011200     05  EST-ID                   PIC X(10).
011300     05  EST-NOMBRE               PIC X(40).
011400     05  EST-MARCO-TEMPORAL       PIC X(10).
011500     05  EST-RIESGO               PIC X(10).
011600     05  EST-PERIODO-RAPIDO       PIC 9(3).
011700     05  EST-PERIODO-LENTO        PIC 9(3).
011800     05  EST-PERIODO-SENAL        PIC 9(3).
011900     05  EST-UMBRAL-COMPRA        PIC S9(3)V9(4).
012000     05  EST-UMBRAL-VENTA         PIC S9(3)V9(4).
012100     05  EST-STOP-LOSS            PIC 9(3)V99.
012200     05  FILLER                   PIC X(22).
012300
012400*-----------------------------------------------------------------
012500* HISTORICO/COTIZACION DIARIA POR SIMBOLO. ORDENADO ASCENDENTE
012600* POR COT-SIMBOLO-ID Y DENTRO DE EL POR COT-FECHA/COT-SEQ.
012700*-----------------------------------------------------------------
012800 FD  F-COTIZACIONES
012900     LABEL RECORD STANDARD.
013000 01  COTIZACION-REG.
013100     05  COT-SIMBOLO-ID           PIC X(10).
013200     05  COT-FECHA                PIC 9(8).
013300     05  COT-SEQ                  PIC 9(4).
013400     05  COT-APERTURA             PIC S9(7)V99.
013500     05  COT-MAXIMO               PIC S9(7)V99.
013600     05  COT-MINIMO               PIC S9(7)V99.
013700     05  COT-CIERRE               PIC S9(7)V99.
013800     05  COT-VOLUMEN              PIC 9(10).
013900     05  COT-FUENTE               PIC X(10).
014000     05  FILLER                   PIC X(22).
014100
014200*-----------------------------------------------------------------
014300* CARTERA SIMULADA DE UN USUARIO. ENTRADA SECUENCIAL, SALIDA
014400* SECUENCIAL (SE REESCRIBE COMPLETO CADA CICLO).
014500*-----------------------------------------------------------------
014600 FD  F-SIMULACIONES
014700     LABEL RECORD STANDARD.
014800 01  SIMULACION-REG.
014900     05  SIM-ID                   PIC X(10).
015000     05  SIM-USUARIO-ID           PIC X(10).
015100     05  SIM-SIMBOLO-ID           PIC X(10).
015200     05  SIM-ESTRATEGIA-ID        PIC X(10).
015300     05  SIM-FECHA-INICIO         PIC 9(8).
015400     05  SIM-FECHA-FIN            PIC 9(8).
015500     05  SIM-INVERSION-INICIAL    PIC S9(9)V99.
015600     05  SIM-SALDO-ACTUAL         PIC S9(9)V99.
015700     05  SIM-GANANCIA-PERDIDA     PIC S9(9)V99.
015800     05  SIM-GANANCIA-PERDIDA-PCT PIC S9(5)V9999.
015900     05  SIM-ESTADO               PIC X(9).
016000     05  SIM-REINVERTIR           PIC X(1).
016100     05  SIM-TOTAL-OPERACIONES    PIC 9(6).
016200     05  SIM-OPERAC-EXITOSAS      PIC 9(6).
016300     05  FILLER                   PIC X(30).
016400
016500*-----------------------------------------------------------------
016600* COPIA DE SALIDA DEL FICHERO DE SIMULACIONES, CON SALDOS Y
016700* CONTADORES ACTUALIZADOS TRAS EL CICLO.
016800*-----------------------------------------------------------------
016900 FD  F-SIMULACIONES-SALIDA
017000     LABEL RECORD STANDARD.
017100 01  SIMULACION-SALIDA-REG.
017200     05  SSL-ID                   PIC X(10).
017300     05  SSL-USUARIO-ID           PIC X(10).
017400     05  SSL-SIMBOLO-ID           PIC X(10).
017500     05  SSL-ESTRATEGIA-ID        PIC X(10).
017600     05  SSL-FECHA-INICIO         PIC 9(8).
017700     05  SSL-FECHA-FIN            PIC 9(8).
017800     05  SSL-INVERSION-INICIAL    PIC S9(9)V99.
017900     05  SSL-SALDO-ACTUAL         PIC S9(9)V99.
018000     05  SSL-GANANCIA-PERDIDA     PIC S9(9)V99.
018100     05  SSL-GANANCIA-PERD-PCT    PIC S9(5)V9999.
018200     05  SSL-ESTADO               PIC X(9).
018300     05  SSL-REINVERTIR           PIC X(1).
018400     05  SSL-TOTAL-OPERACIONES    PIC 9(6).
018500     05  SSL-OPERAC-EXITOSAS      PIC 9(6).
018600     05  FILLER                   PIC X(30).
018700
018800*-----------------------------------------------------------------
018900* OPERACIONES GENERADAS POR EL CICLO. SOLO ESCRITURA, EN ORDEN
019000* DE EJECUCION.
019100*-----------------------------------------------------------------
019200 FD  F-OPERACIONES
019300     LABEL RECORD STANDARD.
019400 01  OPERACION-REG.
019500     05  OPE-ID                   PIC X(10).
019600     05  OPE-SIMULACION-ID        PIC X(10).
019700     05  OPE-FECHA                PIC 9(8).
019800     05  OPE-TIPO                 PIC X(4).
019900     05  OPE-PRECIO               PIC S9(7)V99.
020000     05  OPE-CANTIDAD             PIC S9(7)V9999.
020100     05  OPE-IMPORTE              PIC S9(9)V99.
020200     05  OPE-GANANCIA-PERDIDA     PIC S9(9)V99.
020300     05  OPE-GANANCIA-PERD-PCT    PIC S9(5)V9999.
020400     05  OPE-ESTADO               PIC X(8).
020500     05  OPE-RAZON                PIC X(80).
020600     05  FILLER                   PIC X(19).
020700
020800*****************************************************************
020900 WORKING-STORAGE SECTION.
021000*****************************************************************
021100 77  FS-SIMBOLOS                  PIC X(2).
021200 77  FS-ESTRATEGIAS               PIC X(2).
021300 77  FS-COTIZACIONES              PIC X(2).
021400 77  FS-SIMULACIONES              PIC X(2).
021500 77  FS-SIMUL-SALIDA              PIC X(2).
021600 77  FS-OPERACIONES               PIC X(2).
021700
022000
022100 78  ESTADO-ACTIVO                VALUE "ACTIVE".
022200 78  ESTADO-PAUSADO                VALUE "PAUSED".
022300 78  ESTADO-COMPLETADO              VALUE "COMPLETED".
022400 78  TIPO-COMPRA                    VALUE "BUY".
022500 78  TIPO-VENTA                     VALUE "SELL".
022600
022700 01  FECHA-CORTA               PIC 9(6) VALUE ZEROES.
022800 01  FECHA-CORTA-ALT REDEFINES FECHA-CORTA.
022900     05  FC-ANO                PIC 9(2).
023000     05  FC-MES                PIC 9(2).
023100     05  FC-DIA                PIC 9(2).
023200 01  SIGLO                     PIC 9(2) COMP VALUE ZERO.
023800
023900 01  FECHA-TRABAJO             PIC 9(8) VALUE ZEROES.
024000 01  FECHA-TRABAJO-ALT REDEFINES FECHA-TRABAJO.
024100     05  FTR-ANO               PIC 9(4).
024200     05  FTR-MES               PIC 9(2).
024300     05  FTR-DIA               PIC 9(2).
024400
024500 01  INVERSION-TRABAJO         PIC S9(9)V99 VALUE ZEROES.
024600 01  INVERSION-TRAB-ALT REDEFINES INVERSION-TRABAJO.
024700     05  INV-ENTERO            PIC S9(9).
024800     05  INV-DECIMAL           PIC 9(2).
024900
025000 01  SALDO-TRABAJO             PIC S9(9)V99 VALUE ZEROES.
025100 01  SALDO-TRABAJO-ALT REDEFINES SALDO-TRABAJO.
025200     05  SAL-ENTERO            PIC S9(9).
025300     05  SAL-DECIMAL           PIC 9(2).
025400
025500*-----------------------------------------------------------------
025600* TABLAS DE SIMBOLOS Y ESTRATEGIAS (MAESTROS PEQUENOS, SE CARGAN
025700* COMPLETOS EN MEMORIA AL ARRANCAR EL CICLO).
025800*-----------------------------------------------------------------
025900 01  TABLA-SIMBOLOS.
026000     05  NUM-SIMBOLOS          PIC 9(4) COMP VALUE ZERO.
026100     05  SIMBOLO-FILA OCCURS 500 TIMES
026200             INDEXED BY IX-SBL.
026300         10  TS-ID             PIC X(10).
026400         10  TS-NOMBRE         PIC X(40).
026500
026600 01  TABLA-ESTRATEGIAS.
026700     05  NUM-ESTRATEGIAS       PIC 9(4) COMP VALUE ZERO.
026800     05  ESTRATEGIA-FILA OCCURS 200 TIMES
026900             INDEXED BY IX-EST.
027000         10  TE-ID             PIC X(10).
027100         10  TE-NOMBRE         PIC X(40).
027200         10  TE-PERIODO-RAPIDO PIC 9(3).
027300         10  TE-PERIODO-LENTO  PIC 9(3).
027400         10  TE-UMBRAL-COMPRA  PIC S9(3)V9(4).
027500         10  TE-UMBRAL-VENTA   PIC S9(3)V9(4).
027600
027700*-----------------------------------------------------------------
027800* VENTANA DE HISTORICO DE COTIZACIONES PARA EL SIMBOLO QUE SE
027900* ESTA PROCESANDO. BUFFER CIRCULAR: SE CONSERVAN LAS ULTIMAS
028000* TAMANO-VENTANA COTIZACIONES LEIDAS DEL FICHERO ORDENADO.
028100*-----------------------------------------------------------------
028200 01  VENTANA-COTIZACIONES.
028300     05  TAMANO-VENTANA        PIC 9(4) COMP VALUE ZERO.
028400     05  TOTAL-EN-VENTANA      PIC 9(4) COMP VALUE ZERO.
028500     05  PUNTERO-VENTANA       PIC 9(4) COMP VALUE ZERO.
028600     05  COTIZACION-FILA OCCURS 1010 TIMES
028700             INDEXED BY IX-COT.
028800         10  VC-CIERRE         PIC S9(7)V99.
028900
029000 01  CONTADORES-CICLO.
029100     05  CONT-LEIDAS           PIC 9(6) COMP VALUE ZERO.
029200     05  CONT-PROCESADAS       PIC 9(6) COMP VALUE ZERO.
029300     05  CONT-OPERADAS        PIC 9(6) COMP VALUE ZERO.
029400     05  CONT-ERRORES         PIC 9(6) COMP VALUE ZERO.
029410     05  CONT-OPERAC-TOTALES   PIC 9(8) COMP VALUE ZERO.       LTB0702
029420     05  CONT-OPERAC-EXITOSAS  PIC 9(8) COMP VALUE ZERO.       LTB0702
029500
029510 01  TASA-EXITO-LIBRO          PIC S9(3)V99 VALUE ZERO.        LTB0702
029520
029600 01  INDICES.
029700     05  INDICE-AUX                     PIC 9(4) COMP VALUE ZERO.
029800     05  INDICE-ESTRATEGIA                     PIC 9(4) COMP VALUE ZERO.
029900
030000 01  SIMBOLO-ENCONTRADO        PIC X(1) VALUE "N".
030100 01  ESTRATEGIA-ENCONTRADA     PIC X(1) VALUE "N".
030200 01  EOF-COTIZACIONES          PIC X(1) VALUE "N".
030300
030400 01  OPERACION-PROPUESTA.
030500     05  OP-HAY-OPERACION      PIC X(1) VALUE "N".
030600     05  OP-TIPO               PIC X(4).
030700     05  OP-PRECIO             PIC S9(7)V99.
030800     05  OP-CANTIDAD           PIC S9(7)V9999.
030900     05  OP-IMPORTE            PIC S9(9)V99.
031000     05  OP-GANANCIA-PERDIDA   PIC S9(9)V99.
031200     05  OP-RAZON              PIC X(80).
031300
031400 01  NUM-OPERACION             PIC 9(10) COMP VALUE ZERO.
031500
031600*****************************************************************
031700 PROCEDURE DIVISION.
031800*****************************************************************
031900 0100-CICLO-PRINCIPAL.
032000* PARRAFO DE ARRANQUE: FECHA DE TRABAJO Y APERTURA DE FICHEROS.
032100     ACCEPT FECHA-CORTA FROM DATE.
032150     IF FC-ANO < 50                                            RSM9812
032160         MOVE 20 TO SIGLO
032170     ELSE
032180         MOVE 19 TO SIGLO
032190     END-IF.
032200     COMPUTE FECHA-TRABAJO = (SIGLO * 1000000) + FECHA-CORTA.
032300
032400     PERFORM 0110-ABRIR-FICHEROS THRU 0110-EXIT.
032500     PERFORM 0120-CARGAR-SIMBOLOS THRU 0120-EXIT.
032600     PERFORM 0130-CARGAR-ESTRATEGIAS THRU 0130-EXIT.
032700
032800 0140-LEER-SIMULACIONES.
032900     PERFORM 0200-LEER-SIMULACION THRU 0200-EXIT.
033000     IF FS-SIMULACIONES = "10"
033100         GO TO 0900-FIN-CICLO.
033200
033300     ADD 1 TO CONT-LEIDAS.
033400
033500     IF SIM-ESTADO = ESTADO-ACTIVO
033600         PERFORM 0300-PROCESAR-SIMULACION-ACTIVA
033700             THRU 0300-EXIT
033800     END-IF.
033900
034000     PERFORM 0800-ESCRIBIR-SIMULACION-SALIDA THRU 0800-EXIT.
034100
034200     GO TO 0140-LEER-SIMULACIONES.
034300
034400 0100-EXIT.
034500     EXIT.
034600
034700*-----------------------------------------------------------------
034800 0110-ABRIR-FICHEROS.
034900     OPEN INPUT F-SIMBOLOS.
035000     OPEN INPUT F-ESTRATEGIAS.
035100     OPEN INPUT F-SIMULACIONES.
035200     OPEN OUTPUT F-SIMULACIONES-SALIDA.
035300     OPEN OUTPUT F-OPERACIONES.
035400 0110-EXIT.
035500     EXIT.
035600
035700*-----------------------------------------------------------------
035800* CARGA EN MEMORIA EL MAESTRO DE SIMBOLOS (CONJUNTO PEQUENO, NO
035900* REQUIERE ACCESO INDEXADO).
036000*-----------------------------------------------------------------
036100 0120-CARGAR-SIMBOLOS.
036200     MOVE ZERO TO NUM-SIMBOLOS.
036300 0121-LEER-SIMBOLO.
036400     READ F-SIMBOLOS AT END GO TO 0120-EXIT.
036500     ADD 1 TO NUM-SIMBOLOS.
036600     SET IX-SBL TO NUM-SIMBOLOS.
036700     MOVE SBL-ID TO TS-ID (IX-SBL).
036800     MOVE SBL-NOMBRE TO TS-NOMBRE (IX-SBL).
036900     GO TO 0121-LEER-SIMBOLO.
037000 0120-EXIT.
037100     CLOSE F-SIMBOLOS.
037200     EXIT.
037300
037400*-----------------------------------------------------------------
037500* CARGA EN MEMORIA EL MAESTRO DE ESTRATEGIAS.
037600*-----------------------------------------------------------------
037700 0130-CARGAR-ESTRATEGIAS.
037800     MOVE ZERO TO NUM-ESTRATEGIAS.
037900 0131-LEER-ESTRATEGIA.
038000     READ F-ESTRATEGIAS AT END GO TO 0130-EXIT.
038100     ADD 1 TO NUM-ESTRATEGIAS.
038200     SET IX-EST TO NUM-ESTRATEGIAS.
038300     MOVE EST-ID TO TE-ID (IX-EST).
038400     MOVE EST-NOMBRE TO TE-NOMBRE (IX-EST).
038500     MOVE EST-PERIODO-RAPIDO TO TE-PERIODO-RAPIDO (IX-EST).
038600     MOVE EST-PERIODO-LENTO TO TE-PERIODO-LENTO (IX-EST).
038700     MOVE EST-UMBRAL-COMPRA TO TE-UMBRAL-COMPRA (IX-EST).
038800     MOVE EST-UMBRAL-VENTA TO TE-UMBRAL-VENTA (IX-EST).
038900     GO TO 0131-LEER-ESTRATEGIA.
039000 0130-EXIT.
039100     CLOSE F-ESTRATEGIAS.
039200     EXIT.
039300
039400*-----------------------------------------------------------------
039500 0200-LEER-SIMULACION.
039600     READ F-SIMULACIONES
039700         AT END MOVE "10" TO FS-SIMULACIONES.
039800 0200-EXIT.
039900     EXIT.
040000
040100*-----------------------------------------------------------------
040200* PROCESA UNA SIMULACION ACTIVA: LOCALIZA SIMBOLO/ESTRATEGIA,
040300* CONSTRUYE LA VENTANA DE HISTORICO, INVOCA LA EVALUACION DE LA
040400* ESTRATEGIA Y, SI HAY OPERACION, LA CONTABILIZA.
040500*-----------------------------------------------------------------
040600 0300-PROCESAR-SIMULACION-ACTIVA.
040700     ADD 1 TO CONT-PROCESADAS.
040800
040900     PERFORM 0400-LOCALIZAR-SIMBOLO-ESTRATEGIA THRU 0400-EXIT.
041000     IF SIMBOLO-ENCONTRADO = "N" OR
041100        ESTRATEGIA-ENCONTRADA = "N"
041200         DISPLAY "SIMCYCLE: SIMULACION " SIM-ID
041300                 " SIN SIMBOLO/ESTRATEGIA - SE OMITE"
041400         ADD 1 TO CONT-ERRORES
041500         GO TO 0300-EXIT
041600     END-IF.
041700
041800     PERFORM 0500-CONSTRUIR-VENTANA-HISTORICO THRU 0500-EXIT.
041900     IF TOTAL-EN-VENTANA = 0
042000         DISPLAY "SIMCYCLE: SIMULACION " SIM-ID
042100                 " SIN COTIZACIONES - SE OMITE"
042200         ADD 1 TO CONT-ERRORES
042300         GO TO 0300-EXIT
042400     END-IF.
042500
042600     MOVE "N" TO OP-HAY-OPERACION.
042700
042800     CALL "SIMEVAL" USING                                         PGV0593
042810         TE-NOMBRE (IX-EST)
042900         TE-PERIODO-RAPIDO (IX-EST)
043000         TE-PERIODO-LENTO (IX-EST)
043100         TE-UMBRAL-COMPRA (IX-EST)
043200         TE-UMBRAL-VENTA (IX-EST)
043300         SIM-SALDO-ACTUAL
043400         VENTANA-COTIZACIONES
043500         OPERACION-PROPUESTA.
043600
043700     IF OP-HAY-OPERACION = "S"
043800         PERFORM 0600-CONTABILIZAR-OPERACION THRU 0600-EXIT
043900     END-IF.
044000
044100 0300-EXIT.
044200     EXIT.
044300
044400*-----------------------------------------------------------------
044500* BUSQUEDA DEL SIMBOLO Y LA ESTRATEGIA DE LA SIMULACION EN LAS
044600* TABLAS CARGADAS EN MEMORIA (MAESTROS PEQUENOS).
044700*-----------------------------------------------------------------
044800 0400-LOCALIZAR-SIMBOLO-ESTRATEGIA.
045000     MOVE "N" TO SIMBOLO-ENCONTRADO.
045100     MOVE "N" TO ESTRATEGIA-ENCONTRADA.
045200
045300     SET IX-SBL TO 1.
045320     PERFORM 0410-BUSCAR-SIMBOLO THRU 0410-EXIT
045330         VARYING IX-SBL FROM 1 BY 1
045340         UNTIL IX-SBL > NUM-SIMBOLOS.
046000
046100     SET IX-EST TO 1.
046120     PERFORM 0420-BUSCAR-ESTRATEGIA THRU 0420-EXIT
046130         VARYING IX-EST FROM 1 BY 1
046140         UNTIL IX-EST > NUM-ESTRATEGIAS.
046900     SET IX-EST TO INDICE-ESTRATEGIA.
047000
047100 0400-EXIT.
047200     EXIT.
047210
047220*-----------------------------------------------------------------
047230 0410-BUSCAR-SIMBOLO.
047240     IF TS-ID (IX-SBL) = SIM-SIMBOLO-ID
047250         MOVE "S" TO SIMBOLO-ENCONTRADO
047260     END-IF.
047270 0410-EXIT.
047280     EXIT.
047290
047300*-----------------------------------------------------------------
047310 0420-BUSCAR-ESTRATEGIA.
047320     IF TE-ID (IX-EST) = SIM-ESTRATEGIA-ID
047330         MOVE "S" TO ESTRATEGIA-ENCONTRADA
047340         MOVE IX-EST TO INDICE-ESTRATEGIA
047350     END-IF.
047360 0420-EXIT.
047370     EXIT.
047380
047400*-----------------------------------------------------------------
047500* RECORRE EL FICHERO DE COTIZACIONES (ORDENADO POR SIMBOLO Y
047600* FECHA/SECUENCIA) Y CONSERVA EN UN BUFFER CIRCULAR LAS ULTIMAS
047700* (PERIODO LENTO + 10) COTIZACIONES DEL SIMBOLO DE LA SIMULACION.
047800*-----------------------------------------------------------------
047900 0500-CONSTRUIR-VENTANA-HISTORICO.                                RSM0601
048000     COMPUTE TAMANO-VENTANA =
048100         TE-PERIODO-LENTO (IX-EST) + 10.
048200     IF TAMANO-VENTANA > 1010
048300         MOVE 1010 TO TAMANO-VENTANA.
048400
048500     MOVE ZERO TO TOTAL-EN-VENTANA.
048600     MOVE ZERO TO PUNTERO-VENTANA.
048700     MOVE "N" TO EOF-COTIZACIONES.
048800
048900     OPEN INPUT F-COTIZACIONES.
049000     IF FS-COTIZACIONES NOT = "00"
049100         GO TO 0500-EXIT.
049200
049300 0510-LEER-COTIZACION.
049400     READ F-COTIZACIONES
049500         AT END MOVE "S" TO EOF-COTIZACIONES.
049600     IF EOF-COTIZACIONES = "S"
049700         GO TO 0500-EXIT.
049800
049900     IF COT-SIMBOLO-ID = SIM-SIMBOLO-ID
050000         IF PUNTERO-VENTANA >= TAMANO-VENTANA
050100             MOVE 1 TO PUNTERO-VENTANA
050200         ELSE
050300             ADD 1 TO PUNTERO-VENTANA
050400         END-IF
050500         SET IX-COT TO PUNTERO-VENTANA
050600         MOVE COT-CIERRE TO VC-CIERRE (IX-COT)
050700         IF TOTAL-EN-VENTANA < TAMANO-VENTANA
050800             ADD 1 TO TOTAL-EN-VENTANA
050900         END-IF
051000     END-IF.
051100
051200     GO TO 0510-LEER-COTIZACION.
051300
051400 0500-EXIT.
051500     CLOSE F-COTIZACIONES.
051600     EXIT.
051700
051800*-----------------------------------------------------------------
051900* TRASLADA LA OPERACION PROPUESTA POR SIMEVAL AL REGISTRO DE
052000* OPERACIONES Y LLAMA A SIMPOST PARA ABONAR/CARGAR EL SALDO.
052100*-----------------------------------------------------------------
052200 0600-CONTABILIZAR-OPERACION.
052300     ADD 1 TO NUM-OPERACION.
052400
052500     MOVE SIM-ID TO OPE-SIMULACION-ID.
052600     MOVE NUM-OPERACION TO OPE-ID.
052700     MOVE FECHA-TRABAJO TO OPE-FECHA.
052800     MOVE OP-TIPO TO OPE-TIPO.
052900     MOVE OP-PRECIO TO OPE-PRECIO.
053000     MOVE OP-CANTIDAD TO OPE-CANTIDAD.
053100     MOVE OP-IMPORTE TO OPE-IMPORTE.
053200     MOVE OP-GANANCIA-PERDIDA TO OPE-GANANCIA-PERDIDA.
053300     MOVE OP-RAZON TO OPE-RAZON.
053400     MOVE "PENDING" TO OPE-ESTADO.
053500
053600     CALL "SIMPOST" USING SIMULACION-REG OPERACION-REG.           JCA1191
053700
053800     ADD 1 TO CONT-OPERADAS.
053900
054000     WRITE OPERACION-REG.
054100
054200 0600-EXIT.
054300     EXIT.
054400
054500*-----------------------------------------------------------------
054600 0800-ESCRIBIR-SIMULACION-SALIDA.
054700     MOVE SIM-ID TO SSL-ID.
054800     MOVE SIM-USUARIO-ID TO SSL-USUARIO-ID.
054900     MOVE SIM-SIMBOLO-ID TO SSL-SIMBOLO-ID.
055000     MOVE SIM-ESTRATEGIA-ID TO SSL-ESTRATEGIA-ID.
055100     MOVE SIM-FECHA-INICIO TO SSL-FECHA-INICIO.
055200     MOVE SIM-FECHA-FIN TO SSL-FECHA-FIN.
055300     MOVE SIM-INVERSION-INICIAL TO SSL-INVERSION-INICIAL.
055400     MOVE SIM-SALDO-ACTUAL TO SSL-SALDO-ACTUAL.
055500     MOVE SIM-GANANCIA-PERDIDA TO SSL-GANANCIA-PERDIDA.
055600     MOVE SIM-GANANCIA-PERDIDA-PCT TO SSL-GANANCIA-PERD-PCT.
055700     MOVE SIM-ESTADO TO SSL-ESTADO.
055800     MOVE SIM-REINVERTIR TO SSL-REINVERTIR.
055900     MOVE SIM-TOTAL-OPERACIONES TO SSL-TOTAL-OPERACIONES.
056000     MOVE SIM-OPERAC-EXITOSAS TO SSL-OPERAC-EXITOSAS.             JCA0189
056100
056200     WRITE SIMULACION-SALIDA-REG.
056210
056220     ADD SIM-TOTAL-OPERACIONES TO CONT-OPERAC-TOTALES.         LTB0702
056230     ADD SIM-OPERAC-EXITOSAS TO CONT-OPERAC-EXITOSAS.          LTB0702
056300 0800-EXIT.
056400     EXIT.
056500
056600*-----------------------------------------------------------------
056700* CIERRE DEL CICLO: RESUMEN OPERATIVO POR DISPLAY (NO ES UN
056800* INFORME DE NEGOCIO, SOLO CONTROL DE EXPLOTACION).
056900*-----------------------------------------------------------------
057000 0900-FIN-CICLO.
057100     CLOSE F-SIMULACIONES.
057200     CLOSE F-SIMULACIONES-SALIDA.
057300     CLOSE F-OPERACIONES.
057400
057500     DISPLAY "SIMCYCLE - RESUMEN DE CICLO - " FECHA-TRABAJO.
057600     DISPLAY "  SIMULACIONES LEIDAS    : " CONT-LEIDAS.        RSM1096
057700     DISPLAY "  SIMULACIONES ACTIVAS    : " CONT-PROCESADAS.
057800     DISPLAY "  OPERACIONES GENERADAS  : " CONT-OPERADAS.
057900     DISPLAY "  SIMULACIONES OMITIDAS  : " CONT-ERRORES.
057910
057920     IF CONT-OPERAC-TOTALES = ZERO                             LTB0702
057930         MOVE ZERO TO TASA-EXITO-LIBRO                         LTB0702
057940     ELSE                                                         LTB0702
057950         COMPUTE TASA-EXITO-LIBRO ROUNDED =                    LTB0702
057960             (CONT-OPERAC-EXITOSAS / CONT-OPERAC-TOTALES)   LTB0702
057970                 * 100                                            LTB0702
057980     END-IF.                                                      LTB0702
057990     DISPLAY "  TASA DE EXITO DEL LIBRO : " TASA-EXITO-LIBRO   LTB0702
057995         "%".
058000
058100     STOP RUN.
