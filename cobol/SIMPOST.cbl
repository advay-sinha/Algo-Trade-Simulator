000100*****************************************************************
000200* PROGRAMA .... : SIMPOST
000300* AUTOR ........: J. CASTILLO ARANDA
000400* INSTALACION ..: CPD CARTERAS SIMULADAS - TURNO BATCH NOCTURNO
000500* ESCRITO ......: 11/11/1991
000600* COMPILADO ....: 11/11/1991
000700* SEGURIDAD ....: USO INTERNO - SOLO TURNO BATCH
000800*****************************************************************
000900* HISTORIAL DE CAMBIOS
001000*-----------------------------------------------------------------
001100* 11/11/1991  JCA  OFICINA-0710  PRIMERA VERSION. CENTRALIZA EL
001200*                  ABONO/CARGO DE SALDO QUE ANTES HACIA CADA
001300*                  PROGRAMA POR SU CUENTA, CON RIESGO DE
001400*                  DESCUADRE ENTRE SIMULACIONES.
001500* 19/01/1989  JCA  OFICINA-0602  (REGISTRO POSTERIOR A LA FECHA DE
001600*                  ESCRITURA POR ERROR DE ARCHIVO DE SOLICITUDES;
001700*                  SE MANTIENE EL ORDEN ORIGINAL DEL CUADERNO).
001800* 30/10/1996  RSM  OFICINA-0933  EL RECHAZO POR SALDO INSUFICIENTE
001900*                  YA NO DETIENE EL CICLO: SE DEVUELVE LA
002000*                  SIMULACION SIN TOCAR Y SE PASA A LA SIGUIENTE.
002100* 09/12/1998  RSM  OFICINA-0991  ADAPTACION DEL SIGLO - SIN
002200*                  IMPACTO EN ESTE PROGRAMA (NO MANEJA FECHAS).
002300* 17/07/2004  LTB  OFICINA-1109  CORRECCION DE TRUNCAMIENTO EN EL
002400*                  CALCULO DEL PORCENTAJE DE GANANCIA/PERDIDA
002500*                  CUANDO LA INVERSION INICIAL ES CERO.
002600* 12/05/2006  LTB  OFICINA-1151  LA VENTA SOLO CUENTA COMO
002700*                  OPERACION EXITOSA SI SU GANANCIA/PERDIDA ES
002800*                  POSITIVA (ANTES SE CONTABAN TODAS LAS VENTAS).
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100*****************************************************************
003200 PROGRAM-ID. SIMPOST.
003300 AUTHOR. J. CASTILLO ARANDA.
003400 INSTALLATION. CPD CARTERAS SIMULADAS.
003500 DATE-WRITTEN. 11/11/1991.
003600 DATE-COMPILED. 11/11/1991.
003700 SECURITY. USO INTERNO - SOLO TURNO BATCH.
003800*****************************************************************
003900* SUBPROGRAMA LLAMADO POR SIMCYCLE. CONTABILIZA UNA OPERACION
004000* PROPUESTA CONTRA EL SALDO DE LA SIMULACION: CARGA EN COMPRA,
004100* ABONO EN VENTA, ACTUALIZA CONTADORES Y RECALCULA LA GANANCIA O
004200* PERDIDA ACUMULADA DE LA SIMULACION.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500*****************************************************************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-ESTADO-OPE IS "PENDING " "EXECUTED" "FAILED  "
005200     UPSI-0 ON STATUS IS FORZAR-TRAZA
005300            OFF STATUS IS SIN-TRAZA.
005400
005500*****************************************************************
005600 DATA DIVISION.
005700*****************************************************************
005800 WORKING-STORAGE SECTION.
005900*****************************************************************
006200
006300 78  ESTADO-ACTIVO                VALUE "ACTIVE".
006400
006410 77  CONT-RECHAZOS             PIC 9(4) COMP VALUE ZERO.
006420
006500 01  PCT-TRABAJO               PIC S9(5)V9(4) VALUE ZERO.
006600 01  PCT-TRABAJO-ALT REDEFINES PCT-TRABAJO.
006700     05  PCT-ENTERO            PIC S9(5).
006800     05  PCT-DECIMAL           PIC 9(4).
006900
007000 01  IMPORTE-TRABAJO           PIC S9(9)V99 VALUE ZERO.
007100 01  IMPORTE-TRABAJO-ALT REDEFINES IMPORTE-TRABAJO.
007200     05  IMP-ENTERO            PIC S9(9).
007300     05  IMP-DECIMAL           PIC 9(2).
007400
007500 01  SALDO-PREVIO              PIC S9(9)V99 VALUE ZERO.
007600 01  SALDO-PREVIO-ALT REDEFINES SALDO-PREVIO.
007700     05  SP-ENTERO             PIC S9(9).
007800     05  SP-DECIMAL            PIC 9(2).
007900
008000*-----------------------------------------------------------------
008100 LINKAGE SECTION.
008200*-----------------------------------------------------------------
008300 01  SIMULACION-REG.
008400     05  SIM-ID                PIC X(10).
008500     05  SIM-USUARIO-ID        PIC X(10).
008600     05  SIM-SIMBOLO-ID        PIC X(10).
008700     05  SIM-ESTRATEGIA-ID     PIC X(10).
008800     05  SIM-FECHA-INICIO      PIC 9(8).
008900     05  SIM-FECHA-FIN         PIC 9(8).
009000     05  SIM-INVERSION-INICIAL PIC S9(9)V99.
009100     05  SIM-SALDO-ACTUAL      PIC S9(9)V99.
009200     05  SIM-GANANCIA-PERDIDA  PIC S9(9)V99.
009300     05  SIM-GANANCIA-PERD-PCT PIC S9(5)V9999.
009400     05  SIM-ESTADO            PIC X(9).
009500     05  SIM-REINVERTIR        PIC X(1).
009600     05  SIM-TOTAL-OPERACIONES PIC 9(6).
009700     05  SIM-OPERAC-EXITOSAS   PIC 9(6).
009800     05  FILLER                   PIC X(30).
009900
010000 01  OPERACION-REG.
010100     05  OPE-ID                PIC X(10).
010200     05  OPE-SIMULACION-ID     PIC X(10).
010300     05  OPE-FECHA             PIC 9(8).
010400     05  OPE-TIPO              PIC X(4).
010500     05  OPE-PRECIO            PIC S9(7)V99.
010600     05  OPE-CANTIDAD          PIC S9(7)V9999.
010700     05  OPE-IMPORTE           PIC S9(9)V99.
010800     05  OPE-GANANCIA-PERDIDA  PIC S9(9)V99.
010900     05  OPE-GANANCIA-PERD-PCT PIC S9(5)V9999.
011000     05  OPE-ESTADO            PIC X(8).
011100     05  OPE-RAZON             PIC X(80).
011200     05  FILLER                   PIC X(19).
011300
011400*****************************************************************
011500 PROCEDURE DIVISION USING SIMULACION-REG OPERACION-REG.
011600*****************************************************************
011700 1000-CONTABILIZAR-OPERACION.
011800     IF SIM-ESTADO NOT = ESTADO-ACTIVO
011850         ADD 1 TO CONT-RECHAZOS
011860         IF FORZAR-TRAZA
011870             DISPLAY "SIMPOST: RECHAZOS ACUMULADOS "
011880                     CONT-RECHAZOS
011890         END-IF
011900         MOVE "FAILED  " TO OPE-ESTADO
012000         GOBACK.
012100
012200     MOVE "EXECUTED" TO OPE-ESTADO.
012300
012400     EVALUATE OPE-TIPO
012500         WHEN "BUY "
012600             PERFORM 1100-APLICAR-COMPRA THRU 1100-EXIT
012700         WHEN "SELL"
012800             PERFORM 1200-APLICAR-VENTA THRU 1200-EXIT
012900         WHEN OTHER
013000             MOVE "FAILED  " TO OPE-ESTADO
013100             GOBACK
013200     END-EVALUATE.
013300
013400     IF OPE-ESTADO = "FAILED  "
013500         GOBACK.
013600
013700     ADD 1 TO SIM-TOTAL-OPERACIONES.
013800
013900     PERFORM 1300-RECALCULAR-GANANCIA-PERDIDA THRU 1300-EXIT.
014000
014100     GOBACK.
014200
014300*-----------------------------------------------------------------
014400* COMPRA: SE CARGA EL IMPORTE CONTRA EL SALDO. SI EL SALDO NO
014500* CUBRE EL IMPORTE, LA OPERACION SE RECHAZA SIN TOCAR EL SALDO.
014600*-----------------------------------------------------------------
014700 1100-APLICAR-COMPRA.
014800     IF OPE-IMPORTE > SIM-SALDO-ACTUAL
014820         ADD 1 TO CONT-RECHAZOS
014900         MOVE "FAILED  " TO OPE-ESTADO
015000         GO TO 1100-EXIT.
015100
015200     MOVE SIM-SALDO-ACTUAL TO SALDO-PREVIO.
015300     SUBTRACT OPE-IMPORTE FROM SALDO-PREVIO
015400         GIVING SIM-SALDO-ACTUAL.
015500 1100-EXIT.
015600     EXIT.
015700
015800*-----------------------------------------------------------------
015900* VENTA: SE ABONA EL IMPORTE AL SALDO. SOLO CUENTA COMO EXITOSA
016000* SI LA GANANCIA/PERDIDA DE LA PROPIA OPERACION ES POSITIVA.
016100*-----------------------------------------------------------------
016200 1200-APLICAR-VENTA.
016300     MOVE SIM-SALDO-ACTUAL TO SALDO-PREVIO.
016400     ADD OPE-IMPORTE TO SALDO-PREVIO
016500         GIVING SIM-SALDO-ACTUAL.
016600
016700     IF OPE-GANANCIA-PERDIDA > ZERO
016800         ADD 1 TO SIM-OPERAC-EXITOSAS.                         LTB0506
016900 1200-EXIT.
017000     EXIT.
017100
017200*-----------------------------------------------------------------
017300* GANANCIA/PERDIDA = SALDO ACTUAL - INVERSION INICIAL.
017400* PORCENTAJE = (GANANCIA/PERDIDA / INVERSION INICIAL) * 100, A
017500* CUATRO DECIMALES. SI LA INVERSION INICIAL ES CERO SE DEJA EL
017600* PORCENTAJE SIN TOCAR (LA DIVISION NO ESTA DEFINIDA) Y SE AVISA
017700* POR CONSOLA PARA REVISION DEL OPERADOR.
017800*-----------------------------------------------------------------
017900 1300-RECALCULAR-GANANCIA-PERDIDA.
018000     MOVE SIM-SALDO-ACTUAL TO IMPORTE-TRABAJO.
018100     SUBTRACT SIM-INVERSION-INICIAL FROM IMPORTE-TRABAJO
018200         GIVING SIM-GANANCIA-PERDIDA.
018300
018400     IF SIM-INVERSION-INICIAL = ZERO                           LTB0704
018500         DISPLAY "SIMPOST: SIMULACION " SIM-ID
018600                 " CON INVERSION INICIAL CERO - PORCENTAJE "
018700                 "NO ACTUALIZADO"
018800         GO TO 1300-EXIT.
018900
019000     COMPUTE PCT-TRABAJO ROUNDED =
019100         (SIM-GANANCIA-PERDIDA / SIM-INVERSION-INICIAL)
019200             * 100.
019300     MOVE PCT-TRABAJO TO SIM-GANANCIA-PERD-PCT.
019400 1300-EXIT.
019500     EXIT.
