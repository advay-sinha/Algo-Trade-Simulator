000100*****************************************************************
000200* PROGRAMA .... : SIMADMN
000300* AUTOR ........: M. OCHOA LASIERRA
000400* INSTALACION ..: CPD CARTERAS SIMULADAS - TURNO BATCH NOCTURNO
000500* ESCRITO ......: 30/10/1996
000600* COMPILADO ....: 30/10/1996
000700* SEGURIDAD ....: USO INTERNO - SOLO TURNO BATCH
000800*****************************************************************
000900* HISTORIAL DE CAMBIOS
001000*-----------------------------------------------------------------
001100* 30/10/1996  MOL  OFICINA-0935  PRIMERA VERSION. SUSTITUYE AL
001200*                  MANTENIMIENTO INTERACTIVO DE SIMULACIONES POR
001300*                  UN CICLO BATCH QUE LEE UN FICHERO DE
001400*                  SOLICITUDES DE ALTA/BAJA/PAUSA.
001500* 14/02/1997  RSM  OFICINA-0944  SE VALIDA SIMBOLO/ESTRATEGIA
001600*                  ANTES DE DAR DE ALTA (VER SIMLIFE).
001700* 09/12/1998  RSM  OFICINA-0991  ADAPTACION DEL SIGLO PARA LA
001800*                  FECHA DE INICIO POR DEFECTO EN LAS ALTAS.
001900* 21/09/2001  PGV  OFICINA-1042  RESUMEN DE CIERRE POR DISPLAY
002000*                  (LEIDAS/APLICADAS/ALTAS/RECHAZOS/ERRORES).
002100* 05/03/2005  LTB  OFICINA-1125  LAS SOLICITUDES SIN SIMULACION
002200*                  CORRESPONDIENTE (DISTINTAS DE ALTA) SE
002300*                  CONTABILIZAN COMO ERROR EN LUGAR DE IGNORARSE.
002310* 12/06/2007  LTB  OFICINA-1151  LA LLAMADA A SIMLIFE PASA AHORA
002320*                  EL INDICADOR DE REINVERSION DE LA SOLICITUD,
002330*                  PARA QUE LAS ACTUALIZACIONES LO PUEDAN GRABAR
002340*                  EN LA SIMULACION (ANTES SE QUEDABA SIN EFECTO).
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600*****************************************************************
002700 PROGRAM-ID. SIMADMN.
002800 AUTHOR. M. OCHOA LASIERRA.
002900 INSTALLATION. CPD CARTERAS SIMULADAS.
003000 DATE-WRITTEN. 30/10/1996.
003100 DATE-COMPILED. 30/10/1996.
003200 SECURITY. USO INTERNO - SOLO TURNO BATCH.
003300*****************************************************************
003400* CICLO DE MANTENIMIENTO DE SIMULACIONES. LEE EL FICHERO DE
003500* SOLICITUDES DE CICLO DE VIDA (ALTA/ACTUALIZACION/PAUSA/
003600* REANUDACION/BAJA), LAS CASA CONTRA EL FICHERO DE SIMULACIONES Y
003700* LLAMA A SIMLIFE PARA APLICAR CADA TRANSICION. LAS ALTAS SIN
003800* SIMULACION PREVIA SE AÑADEN COMO REGISTROS NUEVOS AL CIERRE.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100*****************************************************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASE-ACCION-SOLICITUD IS "CREATE" "UPDATE" "PAUSE "
004800                                      "RESUME" "STOP  "
004900     UPSI-0 ON STATUS IS FORZAR-TRAZA
005000            OFF STATUS IS SIN-TRAZA.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT F-SIMBOLOS ASSIGN TO SIMBOLOS
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-SIMBOLOS.
005700
005800     SELECT F-ESTRATEGIAS ASSIGN TO ESTRATEGIAS
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-ESTRATEGIAS.
006100
006200     SELECT F-SOLICITUDES ASSIGN TO SOLICITUDES
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-SOLICITUDES.
006500
006600     SELECT F-SIMULACIONES ASSIGN TO SIMULACIONES
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-SIMULACIONES.
006900
007000     SELECT F-SIMULACIONES-SALIDA ASSIGN TO SIMULACIONES-OUT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-SIMUL-SALIDA.
007300
007400*****************************************************************
007500 DATA DIVISION.
007600*****************************************************************
007700 FILE SECTION.
007800*-----------------------------------------------------------------
007900* MAESTRO DE SIMBOLOS (SOLO LECTURA, PARA VALIDAR ALTAS).
008000*-----------------------------------------------------------------
008100 FD  F-SIMBOLOS
008200     LABEL RECORD STANDARD.
008300 01  SIMBOLO-REG.
008400     05  SBL-ID                   PIC X(10).
008500     05  SBL-CODIGO               PIC X(12).
008600     05  SBL-NOMBRE               PIC X(40).
008700     05  SBL-MERCADO              PIC X(10).
008800     05  SBL-TIPO                 PIC X(10).
008900     05  SBL-SECTOR               PIC X(20).
009000     05  SBL-INDUSTRIA            PIC X(20).
009100     05  FILLER                   PIC X(18).
009200
009300*-----------------------------------------------------------------
009400* MAESTRO DE ESTRATEGIAS (SOLO LECTURA, PARA VALIDAR ALTAS).
009500*-----------------------------------------------------------------
009600 FD  F-ESTRATEGIAS
009700     LABEL RECORD STANDARD.
009800 01  ESTRATEGIA-REG.
009900     05  EST-ID                   PIC X(10).
010000     05  EST-NOMBRE               PIC X(40).
010100     05  EST-MARCO-TEMPORAL       PIC X(10).
010200     05  EST-RIESGO               PIC X(10).
010300     05  EST-PERIODO-RAPIDO       PIC 9(3).
010400     05  EST-PERIODO-LENTO        PIC 9(3).
010500     05  EST-PERIODO-SENAL        PIC 9(3).
010600     05  EST-UMBRAL-COMPRA        PIC S9(3)V9(4).
010700     05  EST-UMBRAL-VENTA         PIC S9(3)V9(4).
010800     05  EST-STOP-LOSS            PIC 9(3)V99.
010900     05  FILLER                   PIC X(22).
011000
011100*-----------------------------------------------------------------
011200* SOLICITUDES DE CICLO DE VIDA. UNA LINEA POR ACCION SOBRE UNA
011300* SIMULACION. LOS CAMPOS DE ALTA SOLO SE RELLENAN CUANDO
011400* SOL-ACCION ES "CREATE"; EN LAS DEMAS ACCIONES VIAJAN A BLANCOS
011410* O CEROS Y NO SE USAN, EXCEPTO SOL-REINVERTIR: EN "UPDATE" LLEVA  LTB0707
011420* EL NUEVO VALOR DEL INDICADOR DE REINVERSION QUE SIMLIFE GRABA   LTB0707
011430* EN LA SIMULACION (VER 0210-TRATAR-SIMULACION).                 LTB0707
011600*-----------------------------------------------------------------
011700 FD  F-SOLICITUDES
011800     LABEL RECORD STANDARD.
011900 01  SOLICITUD-REG.
012000     05  SOL-SIMULACION-ID        PIC X(10).
012100     05  SOL-ACCION               PIC X(6).
012200     05  SOL-USUARIO-ID           PIC X(10).
012300     05  SOL-SIMBOLO-ID           PIC X(10).
012400     05  SOL-ESTRATEGIA-ID        PIC X(10).
012500     05  SOL-FECHA-INICIO         PIC 9(8).
012600     05  SOL-INVERSION-INICIAL    PIC S9(9)V99.
012700     05  SOL-REINVERTIR           PIC X(1).
012800     05  FILLER                   PIC X(19).
012900
013000*-----------------------------------------------------------------
013100* CARTERA SIMULADA. ENTRADA SECUENCIAL, SALIDA SECUENCIAL.
013200*-----------------------------------------------------------------
013300 FD  F-SIMULACIONES
013400     LABEL RECORD STANDARD.
013500 01  SIMULACION-REG.
013600     05  SIM-ID                   PIC X(10).
013700     05  SIM-USUARIO-ID           PIC X(10).
013800     05  SIM-SIMBOLO-ID           PIC X(10).
013900     05  SIM-ESTRATEGIA-ID        PIC X(10).
014000     05  SIM-FECHA-INICIO         PIC 9(8).
014100     05  SIM-FECHA-FIN            PIC 9(8).
014200     05  SIM-INVERSION-INICIAL    PIC S9(9)V99.
014300     05  SIM-SALDO-ACTUAL         PIC S9(9)V99.
014400     05  SIM-GANANCIA-PERDIDA     PIC S9(9)V99.
014500     05  SIM-GANANCIA-PERDIDA-PCT PIC S9(5)V9999.
014600     05  SIM-ESTADO               PIC X(9).
014700     05  SIM-REINVERTIR           PIC X(1).
014800     05  SIM-TOTAL-OPERACIONES    PIC 9(6).
014900     05  SIM-OPERAC-EXITOSAS      PIC 9(6).
015000     05  FILLER                   PIC X(30).
015100
015200*-----------------------------------------------------------------
015300* COPIA DE SALIDA DEL FICHERO DE SIMULACIONES, CON LAS
015400* TRANSICIONES DE CICLO DE VIDA YA APLICADAS.
015500*-----------------------------------------------------------------
015600 FD  F-SIMULACIONES-SALIDA
015700     LABEL RECORD STANDARD.
015800 01  SIMULACION-SALIDA-REG.
015900     05  SSL-ID                   PIC X(10).
016000     05  SSL-USUARIO-ID           PIC X(10).
016100     05  SSL-SIMBOLO-ID           PIC X(10).
016200     05  SSL-ESTRATEGIA-ID        PIC X(10).
016300     05  SSL-FECHA-INICIO         PIC 9(8).
016400     05  SSL-FECHA-FIN            PIC 9(8).
016500     05  SSL-INVERSION-INICIAL    PIC S9(9)V99.
016600     05  SSL-SALDO-ACTUAL         PIC S9(9)V99.
016700     05  SSL-GANANCIA-PERDIDA     PIC S9(9)V99.
016800     05  SSL-GANANCIA-PERD-PCT    PIC S9(5)V9999.
016900     05  SSL-ESTADO               PIC X(9).
017000     05  SSL-REINVERTIR           PIC X(1).
017100     05  SSL-TOTAL-OPERACIONES    PIC 9(6).
017200     05  SSL-OPERAC-EXITOSAS      PIC 9(6).
017300     05  FILLER                   PIC X(30).
017400
017500*****************************************************************
017600 WORKING-STORAGE SECTION.
017700*****************************************************************
017800 77  FS-SIMBOLOS                  PIC X(2).
017900 77  FS-ESTRATEGIAS               PIC X(2).
018000 77  FS-SOLICITUDES               PIC X(2).
018100 77  FS-SIMULACIONES              PIC X(2).
018200 77  FS-SIMUL-SALIDA              PIC X(2).
018300
018400 78  ESTADO-ACTIVO                VALUE "ACTIVE".
018500
018600 01  FECHA-CORTA               PIC 9(6) VALUE ZEROES.
018700 01  FECHA-CORTA-ALT REDEFINES FECHA-CORTA.
018800     05  FC-ANO                PIC 9(2).
018900     05  FC-MES                PIC 9(2).
019000     05  FC-DIA                PIC 9(2).
019100 01  SIGLO                     PIC 9(2) COMP VALUE ZERO.
019200
019300 01  FECHA-TRABAJO             PIC 9(8) VALUE ZEROES.
019400 01  FECHA-TRABAJO-ALT REDEFINES FECHA-TRABAJO.
019500     05  FTR-ANO               PIC 9(4).
019600     05  FTR-MES               PIC 9(2).
019700     05  FTR-DIA               PIC 9(2).
019800
019900 01  INVERSION-TRABAJO         PIC S9(9)V99 VALUE ZEROES.
020000 01  INVERSION-TRAB-ALT REDEFINES INVERSION-TRABAJO.
020100     05  INV-ENTERO            PIC S9(9).
020200     05  INV-DECIMAL           PIC 9(2).
020300
020400*-----------------------------------------------------------------
020500* TABLAS DE SIMBOLOS Y ESTRATEGIAS, EN LA FORMA REDUCIDA QUE
020600* ESPERA SIMLIFE: SOLO EL IDENTIFICADOR, PARA COMPROBAR QUE LA
020700* REFERENCIA DE UNA ALTA EXISTE.
020800*-----------------------------------------------------------------
020900 01  TABLA-SIMBOLOS-PASE.
021000     05  TSP-TOTAL             PIC 9(4) COMP VALUE ZERO.
021100     05  TSP-FILA OCCURS 500 TIMES
021200             INDEXED BY IX-TSP.
021300         10  TSP-ID            PIC X(10).
021400
021500 01  TABLA-ESTRATEGIAS-PASE.
021600     05  TEP-TOTAL             PIC 9(4) COMP VALUE ZERO.
021700     05  TEP-FILA OCCURS 200 TIMES
021800             INDEXED BY IX-TEP.
021900         10  TEP-ID            PIC X(10).
022000
022100*-----------------------------------------------------------------
022200* TABLA DE SOLICITUDES LEIDAS DEL FICHERO. SE CASA CONTRA LAS
022300* SIMULACIONES YA EXISTENTES DURANTE LA PRIMERA PASADA; LAS ALTAS
022400* SIN SIMULACION PREVIA QUEDAN PENDIENTES PARA LA SEGUNDA PASADA.
022500*-----------------------------------------------------------------
022600 01  TABLA-SOLICITUDES.
022700     05  TOTAL-SOLICITUDES     PIC 9(4) COMP VALUE ZERO.
022800     05  TSO-FILA OCCURS 2000 TIMES
022900             INDEXED BY IX-SOL.
023000         10  TSO-SIM-ID            PIC X(10).
023100         10  TSO-ACCION            PIC X(6).
023200         10  TSO-USUARIO-ID        PIC X(10).
023300         10  TSO-SIMBOLO-ID        PIC X(10).
023400         10  TSO-ESTRATEGIA-ID     PIC X(10).
023500         10  TSO-FECHA-INICIO      PIC 9(8).
023600         10  TSO-INVERSION-INICIAL PIC S9(9)V99.
023700         10  TSO-REINVERTIR        PIC X(1).
023800         10  TSO-APLICADA          PIC X(1).
023900
024000 01  CONTADORES-CICLO.
024100     05  CONT-LEIDAS           PIC 9(6) COMP VALUE ZERO.
024200     05  CONT-APLICADAS        PIC 9(6) COMP VALUE ZERO.
024300     05  CONT-ALTAS            PIC 9(6) COMP VALUE ZERO.
024400     05  CONT-RECHAZOS         PIC 9(6) COMP VALUE ZERO.
024500     05  CONT-ERRORES          PIC 9(6) COMP VALUE ZERO.
024600
024700 01  ACCION-LLAMADA            PIC X(6).
024800 01  SOLICITUD-ACEPTADA        PIC X(1).
024900     88  SOLICITUD-OK          VALUE "S".
025000
025100*-----------------------------------------------------------------
025200* COPIA DE LLAMADA DEL REGISTRO DE SIMULACION, CON LA MISMA FORMA
025300* QUE EL LINKAGE DE SIMLIFE. SE USA PARA CONSTRUIR LAS ALTAS QUE
025400* NO TIENEN TODAVIA REGISTRO EN EL FICHERO DE SIMULACIONES.
025500*-----------------------------------------------------------------
025600 01  SIMULACION-NUEVA.
025700     05  NSM-ID                   PIC X(10).
025800     05  NSM-USUARIO-ID           PIC X(10).
025900     05  NSM-SIMBOLO-ID           PIC X(10).
026000     05  NSM-ESTRATEGIA-ID        PIC X(10).
026100     05  NSM-FECHA-INICIO         PIC 9(8).
026200     05  NSM-FECHA-FIN            PIC 9(8).
026300     05  NSM-INVERSION-INICIAL    PIC S9(9)V99.
026400     05  NSM-SALDO-ACTUAL         PIC S9(9)V99.
026500     05  NSM-GANANCIA-PERDIDA     PIC S9(9)V99.
026600     05  NSM-GANANCIA-PERD-PCT    PIC S9(5)V9999.
026700     05  NSM-ESTADO               PIC X(9).
026800     05  NSM-REINVERTIR           PIC X(1).
026900     05  NSM-TOTAL-OPERACIONES    PIC 9(6).
027000     05  NSM-OPERAC-EXITOSAS      PIC 9(6).
027100     05  FILLER                   PIC X(30).
027200
027300*****************************************************************
027400 PROCEDURE DIVISION.
027500*****************************************************************
027600 0100-CICLO-PRINCIPAL.
027700     ACCEPT FECHA-CORTA FROM DATE.
027800     IF FC-ANO < 50
027900         MOVE 20 TO SIGLO
028000     ELSE
028100         MOVE 19 TO SIGLO
028200     END-IF.
028300     COMPUTE FECHA-TRABAJO =
028320         (SIGLO * 1000000) + FECHA-CORTA.
028400
028500     PERFORM 0110-ABRIR-FICHEROS THRU 0110-EXIT.
028600     PERFORM 0120-CARGAR-SIMBOLOS THRU 0120-EXIT.
028700     PERFORM 0130-CARGAR-ESTRATEGIAS THRU 0130-EXIT.
028800     PERFORM 0140-CARGAR-SOLICITUDES THRU 0140-EXIT.
028900
029000 0150-LEER-SIMULACIONES.
029100     PERFORM 0200-LEER-SIMULACION THRU 0200-EXIT.
029200     IF FS-SIMULACIONES = "10"
029300         GO TO 0160-FIN-PRIMERA-PASADA.
029400
029500     ADD 1 TO CONT-LEIDAS.
029600     PERFORM 0210-TRATAR-SIMULACION THRU 0210-EXIT.
029700
029800     GO TO 0150-LEER-SIMULACIONES.
029900
030000 0160-FIN-PRIMERA-PASADA.
030100     PERFORM 0300-PROCESAR-ALTAS-PENDIENTES THRU 0300-EXIT
030200         VARYING IX-SOL FROM 1 BY 1
030300         UNTIL IX-SOL > TOTAL-SOLICITUDES.
030400
030500     PERFORM 0900-FIN-CICLO THRU 0900-EXIT.
030600
030700     STOP RUN.
030800 0100-EXIT.
030900     EXIT.
031000
031100*-----------------------------------------------------------------
031200 0110-ABRIR-FICHEROS.
031300     OPEN INPUT F-SIMBOLOS.
031400     OPEN INPUT F-ESTRATEGIAS.
031500     OPEN INPUT F-SOLICITUDES.
031600     OPEN INPUT F-SIMULACIONES.
031700     OPEN OUTPUT F-SIMULACIONES-SALIDA.
031800 0110-EXIT.
031900     EXIT.
032000
032100*-----------------------------------------------------------------
032200* CARGA EN MEMORIA EL MAESTRO DE SIMBOLOS, EN LA FORMA REDUCIDA
032300* QUE ESPERA SIMLIFE (SOLO EL IDENTIFICADOR).
032400*-----------------------------------------------------------------
032500 0120-CARGAR-SIMBOLOS.
032600     MOVE ZERO TO TSP-TOTAL.
032700 0121-LEER-SIMBOLO.
032800     READ F-SIMBOLOS AT END GO TO 0120-EXIT.
032900     ADD 1 TO TSP-TOTAL.
033000     SET IX-TSP TO TSP-TOTAL.
033100     MOVE SBL-ID TO TSP-ID (IX-TSP).
033200     GO TO 0121-LEER-SIMBOLO.
033300 0120-EXIT.
033400     CLOSE F-SIMBOLOS.
033500     EXIT.
033600
033700*-----------------------------------------------------------------
033800* CARGA EN MEMORIA EL MAESTRO DE ESTRATEGIAS, IGUAL QUE ARRIBA.
033900*-----------------------------------------------------------------
034000 0130-CARGAR-ESTRATEGIAS.
034100     MOVE ZERO TO TEP-TOTAL.
034200 0131-LEER-ESTRATEGIA.
034300     READ F-ESTRATEGIAS AT END GO TO 0130-EXIT.
034400     ADD 1 TO TEP-TOTAL.
034500     SET IX-TEP TO TEP-TOTAL.
034600     MOVE EST-ID TO TEP-ID (IX-TEP).
034700     GO TO 0131-LEER-ESTRATEGIA.
034800 0130-EXIT.
034900     CLOSE F-ESTRATEGIAS.
035000     EXIT.
035100
035200*-----------------------------------------------------------------
035300* CARGA EN MEMORIA TODAS LAS SOLICITUDES DEL FICHERO DE ENTRADA.
035400* SE MARCAN COMO NO APLICADAS; LA PRIMERA PASADA SOBRE EL FICHERO
035500* DE SIMULACIONES LAS IRA MARCANDO CONFORME LAS CASE.
035600*-----------------------------------------------------------------
035700 0140-CARGAR-SOLICITUDES.
035800     MOVE ZERO TO TOTAL-SOLICITUDES.
035900 0141-LEER-SOLICITUD.
036000     READ F-SOLICITUDES AT END GO TO 0140-EXIT.
036100     ADD 1 TO TOTAL-SOLICITUDES.
036200     SET IX-SOL TO TOTAL-SOLICITUDES.
036300     MOVE SOL-SIMULACION-ID     TO TSO-SIM-ID (IX-SOL).
036400     MOVE SOL-ACCION            TO TSO-ACCION (IX-SOL).
036500     MOVE SOL-USUARIO-ID        TO TSO-USUARIO-ID (IX-SOL).
036600     MOVE SOL-SIMBOLO-ID        TO TSO-SIMBOLO-ID (IX-SOL).
036650     MOVE SOL-ESTRATEGIA-ID
036700         TO TSO-ESTRATEGIA-ID (IX-SOL).
036800     MOVE SOL-FECHA-INICIO
036810         TO TSO-FECHA-INICIO (IX-SOL).
036900     MOVE SOL-INVERSION-INICIAL
037000         TO TSO-INVERSION-INICIAL (IX-SOL).
037100     MOVE SOL-REINVERTIR        TO TSO-REINVERTIR (IX-SOL).
037200     MOVE "N"                   TO TSO-APLICADA (IX-SOL).
037300     GO TO 0141-LEER-SOLICITUD.
037400 0140-EXIT.
037500     CLOSE F-SOLICITUDES.
037600     EXIT.
037700
037800*-----------------------------------------------------------------
037900 0200-LEER-SIMULACION.
038000     READ F-SIMULACIONES
038100         AT END MOVE "10" TO FS-SIMULACIONES.
038200 0200-EXIT.
038300     EXIT.
038400
038500*-----------------------------------------------------------------
038600* SI HAY UNA SOLICITUD PENDIENTE (DISTINTA DE ALTA) PARA ESTA
038700* SIMULACION, SE LLAMA A SIMLIFE; EN CUALQUIER CASO EL REGISTRO
038800* SE REESCRIBE EN LA SALIDA.
038900*-----------------------------------------------------------------
039000 0210-TRATAR-SIMULACION.
039100     PERFORM 0220-BUSCAR-SOLICITUD-PENDIENTE THRU 0220-EXIT.
039200
039300     IF IX-SOL > TOTAL-SOLICITUDES
039400         GO TO 0210-EXIT.
039500
039600     MOVE TSO-ACCION (IX-SOL) TO ACCION-LLAMADA.
039700
039800     CALL "SIMLIFE" USING
039900         ACCION-LLAMADA
040000         TABLA-SIMBOLOS-PASE
040100         TABLA-ESTRATEGIAS-PASE
040200         SIMULACION-REG
040210         TSO-REINVERTIR (IX-SOL)                             LTB0707
040300         SOLICITUD-ACEPTADA.
040400
040500     MOVE "S" TO TSO-APLICADA (IX-SOL).
040600
040700     IF SOLICITUD-OK
040800         ADD 1 TO CONT-APLICADAS
040900     ELSE
041000         ADD 1 TO CONT-RECHAZOS
041100         DISPLAY "SIMADMN: SOLICITUD RECHAZADA PARA "
041200                 SIM-ID " ACCION " ACCION-LLAMADA
041300     END-IF.
041400 0210-EXIT.
041500     PERFORM 0230-ESCRIBIR-SIMULACION-SALIDA THRU 0230-EXIT.
041600     EXIT.
041700
041800*-----------------------------------------------------------------
041900* BUSCA, DENTRO DE LA TABLA DE SOLICITUDES, UNA SOLICITUD NO
042000* APLICADA, DISTINTA DE ALTA, PARA EL SIM-ID DEL REGISTRO ACTUAL.
042100* A LA SALIDA, IX-SOL SEÑALA LA SOLICITUD ENCONTRADA, O QUEDA
042200* POR ENCIMA DEL TOTAL SI NO HAY NINGUNA.
042300*-----------------------------------------------------------------
042400 0220-BUSCAR-SOLICITUD-PENDIENTE.                                 RSM0944
042500     SET IX-SOL TO 1.
042600 0221-COMPARAR-SOLICITUD.
042700     IF IX-SOL > TOTAL-SOLICITUDES
042800         GO TO 0220-EXIT.
042900     IF TSO-APLICADA (IX-SOL) = "N"
043000        AND TSO-ACCION (IX-SOL) NOT = "CREATE"
043100        AND TSO-SIM-ID (IX-SOL) = SIM-ID
043200         GO TO 0220-EXIT.
043300     SET IX-SOL UP BY 1.
043400     GO TO 0221-COMPARAR-SOLICITUD.
043500 0220-EXIT.
043600     EXIT.
043700
043800*-----------------------------------------------------------------
043900 0230-ESCRIBIR-SIMULACION-SALIDA.
044000     MOVE SIM-ID                   TO SSL-ID.
044100     MOVE SIM-USUARIO-ID           TO SSL-USUARIO-ID.
044200     MOVE SIM-SIMBOLO-ID           TO SSL-SIMBOLO-ID.
044300     MOVE SIM-ESTRATEGIA-ID        TO SSL-ESTRATEGIA-ID.
044400     MOVE SIM-FECHA-INICIO         TO SSL-FECHA-INICIO.
044500     MOVE SIM-FECHA-FIN            TO SSL-FECHA-FIN.
044600     MOVE SIM-INVERSION-INICIAL    TO SSL-INVERSION-INICIAL.
044700     MOVE SIM-SALDO-ACTUAL         TO SSL-SALDO-ACTUAL.
044800     MOVE SIM-GANANCIA-PERDIDA     TO SSL-GANANCIA-PERDIDA.
044900     MOVE SIM-GANANCIA-PERDIDA-PCT TO SSL-GANANCIA-PERD-PCT.
045000     MOVE SIM-ESTADO               TO SSL-ESTADO.
045100     MOVE SIM-REINVERTIR           TO SSL-REINVERTIR.
045200     MOVE SIM-TOTAL-OPERACIONES    TO SSL-TOTAL-OPERACIONES.
045300     MOVE SIM-OPERAC-EXITOSAS      TO SSL-OPERAC-EXITOSAS.
045400     WRITE SIMULACION-SALIDA-REG.
045500 0230-EXIT.
045600     EXIT.
045700
045800*-----------------------------------------------------------------
045900* SEGUNDA PASADA: RECORRE LA TABLA DE SOLICITUDES BUSCANDO LAS
046000* QUE QUEDARON SIN APLICAR. LAS DE ALTA SE CONVIERTEN EN UN
046100* REGISTRO DE SIMULACION NUEVO; EL RESTO (SOLICITUD PARA UN
046200* SIM-ID INEXISTENTE) SE CONTABILIZA COMO ERROR.
046300*-----------------------------------------------------------------
046400 0300-PROCESAR-ALTAS-PENDIENTES.                                  LTB0525
046500     IF TSO-APLICADA (IX-SOL) = "S"
046600         GO TO 0300-EXIT.
046700
046800     IF TSO-ACCION (IX-SOL) NOT = "CREATE"
046900         ADD 1 TO CONT-ERRORES
047000         DISPLAY "SIMADMN: SOLICITUD SIN SIMULACION - "
047100                 TSO-SIM-ID (IX-SOL) " ACCION "
047200                 TSO-ACCION (IX-SOL)
047300         GO TO 0300-EXIT.
047400
047500     PERFORM 0310-CONSTRUIR-ALTA THRU 0310-EXIT.
047600
047700     MOVE "CREATE" TO ACCION-LLAMADA.
047800     CALL "SIMLIFE" USING
047900         ACCION-LLAMADA
048000         TABLA-SIMBOLOS-PASE
048100         TABLA-ESTRATEGIAS-PASE
048200         SIMULACION-NUEVA
048210         TSO-REINVERTIR (IX-SOL)                             LTB0707
048300         SOLICITUD-ACEPTADA.
048400
048500     IF SOLICITUD-OK
048600         ADD 1 TO CONT-ALTAS
048700         PERFORM 0320-ESCRIBIR-ALTA THRU 0320-EXIT
048800     ELSE
048900         ADD 1 TO CONT-RECHAZOS
049000         DISPLAY "SIMADMN: ALTA RECHAZADA PARA "
049100                 TSO-SIM-ID (IX-SOL)
049200     END-IF.
049300 0300-EXIT.
049400     EXIT.
049500
049600 0310-CONSTRUIR-ALTA.
049700     MOVE TSO-SIM-ID (IX-SOL)        TO NSM-ID.
049800     MOVE TSO-USUARIO-ID (IX-SOL)     TO NSM-USUARIO-ID.
049900     MOVE TSO-SIMBOLO-ID (IX-SOL)     TO NSM-SIMBOLO-ID.
050000     MOVE TSO-ESTRATEGIA-ID (IX-SOL)  TO NSM-ESTRATEGIA-ID.
050100     MOVE ZERO                              TO NSM-FECHA-FIN.
050200     MOVE TSO-INVERSION-INICIAL (IX-SOL)
050300         TO NSM-INVERSION-INICIAL.
050400     MOVE TSO-REINVERTIR (IX-SOL)     TO NSM-REINVERTIR.
050500
050600     IF TSO-FECHA-INICIO (IX-SOL) = ZERO
050700         MOVE FECHA-TRABAJO TO NSM-FECHA-INICIO
050800     ELSE
050900         MOVE TSO-FECHA-INICIO (IX-SOL) TO NSM-FECHA-INICIO
051000     END-IF.
051100 0310-EXIT.
051200     EXIT.
051300
051400 0320-ESCRIBIR-ALTA.
051500     MOVE NSM-ID                   TO SSL-ID.
051600     MOVE NSM-USUARIO-ID           TO SSL-USUARIO-ID.
051700     MOVE NSM-SIMBOLO-ID           TO SSL-SIMBOLO-ID.
051800     MOVE NSM-ESTRATEGIA-ID        TO SSL-ESTRATEGIA-ID.
051900     MOVE NSM-FECHA-INICIO         TO SSL-FECHA-INICIO.
052000     MOVE NSM-FECHA-FIN            TO SSL-FECHA-FIN.
052100     MOVE NSM-INVERSION-INICIAL    TO SSL-INVERSION-INICIAL.
052200     MOVE NSM-SALDO-ACTUAL         TO SSL-SALDO-ACTUAL.
052300     MOVE NSM-GANANCIA-PERDIDA     TO SSL-GANANCIA-PERDIDA.
052400     MOVE NSM-GANANCIA-PERD-PCT    TO SSL-GANANCIA-PERD-PCT.
052500     MOVE NSM-ESTADO               TO SSL-ESTADO.
052600     MOVE NSM-REINVERTIR           TO SSL-REINVERTIR.
052700     MOVE NSM-TOTAL-OPERACIONES    TO SSL-TOTAL-OPERACIONES.
052800     MOVE NSM-OPERAC-EXITOSAS      TO SSL-OPERAC-EXITOSAS.
052900     WRITE SIMULACION-SALIDA-REG.
053000 0320-EXIT.
053100     EXIT.
053200
053300*-----------------------------------------------------------------
053400* CIERRE DEL CICLO: RESUMEN OPERATIVO POR DISPLAY.
053500*-----------------------------------------------------------------
053600 0900-FIN-CICLO.
053700     CLOSE F-SIMULACIONES.
053800     CLOSE F-SIMULACIONES-SALIDA.
053900
054000     DISPLAY "SIMADMN - RESUMEN DE CICLO - " FECHA-TRABAJO.
054100     DISPLAY "  SIMULACIONES LEIDAS    : " CONT-LEIDAS.
054200     DISPLAY "  TRANSICIONES APLICADAS : " CONT-APLICADAS.
054300     DISPLAY "  ALTAS NUEVAS           : " CONT-ALTAS.
054400     DISPLAY "  SOLICITUDES RECHAZADAS : " CONT-RECHAZOS.
054500     DISPLAY "  SOLICITUDES CON ERROR  : " CONT-ERRORES.
054600 0900-EXIT.
054700     EXIT.
