000100*****************************************************************
000200* PROGRAMA .... : SIMLIFE
000300* AUTOR ........: R. SANZ MOLINA
000400* INSTALACION ..: CPD CARTERAS SIMULADAS - TURNO BATCH NOCTURNO
000500* ESCRITO ......: 23/06/1996
000600* COMPILADO ....: 23/06/1996
000700* SEGURIDAD ....: USO INTERNO - SOLO TURNO BATCH
000800*****************************************************************
000900* HISTORIAL DE CAMBIOS
001000*-----------------------------------------------------------------
001100* 23/06/1996  RSM  OFICINA-0901  PRIMERA VERSION. SACA DE SIMADMN
001200*                  LAS TRANSICIONES DE ALTA/BAJA/PAUSA QUE ANTES
001300*                  SE HACIAN EN LINEA DENTRO DEL PROPIO CICLO DE
001400*                  MANTENIMIENTO.
001500* 14/02/1997  RSM  OFICINA-0944  EL ALTA RECHAZA LA SIMULACION SI
001600*                  EL SIMBOLO O LA ESTRATEGIA REFERENCIADOS NO
001700*                  EXISTEN EN LAS TABLAS MAESTRAS (ANTES SE
001800*                  ACEPTABA CUALQUIER ALTA SIN COMPROBAR).
001900* 09/12/1998  RSM  OFICINA-0991  ADAPTACION DEL SIGLO EN LA FECHA
002000*                  DE CIERRE GRABADA AL DETENER LA SIMULACION.
002100* 21/09/2001  PGV  OFICINA-1042  LA PAUSA Y LA REANUDACION QUEDAN
002200*                  COMO TRANSICIONES INCONDICIONALES, IGUAL QUE EN
002300*                  EL ORIGINAL DE MANTENIMIENTO.
002400* 05/03/2005  LTB  OFICINA-1125  NUEVA ACCION DE ACTUALIZACION DE
002500*                  DATOS (REINVERTIR-FLAG) SIN CAMBIAR EL ESTADO.
002510* 12/06/2007  LTB  OFICINA-1151  SIMADMN NUNCA LLEGABA A PASAR EL
002520*                  NUEVO VALOR DEL INDICADOR DE REINVERSION; LA
002530*                  ACTUALIZACION SE QUEDABA EN BLANCO. SE AÑADE EL
002540*                  PARAMETRO REINVERTIR-NUEVO Y SE GRABA DE
002550*                  VERDAD EN 1200-ACTUALIZAR-SIMULACION.
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800*****************************************************************
002900 PROGRAM-ID. SIMLIFE.
003000 AUTHOR. R. SANZ MOLINA.
003100 INSTALLATION. CPD CARTERAS SIMULADAS.
003200 DATE-WRITTEN. 23/06/1996.
003300 DATE-COMPILED. 23/06/1996.
003400 SECURITY. USO INTERNO - SOLO TURNO BATCH.
003500*****************************************************************
003600* SUBPROGRAMA LLAMADO POR SIMADMN. APLICA UNA TRANSICION DE CICLO
003700* DE VIDA (ALTA, ACTUALIZACION, PAUSA, REANUDACION O BAJA) SOBRE
003800* UN REGISTRO DE SIMULACION, SEGUN EL CODIGO DE ACCION RECIBIDO EN
003900* LA SOLICITUD. DEVUELVE EL REGISTRO DE SIMULACION MODIFICADO Y UN
004000* INDICADOR DE ACEPTACION/RECHAZO PARA QUE SIMADMN LO REGISTRE.
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300*****************************************************************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS CLASE-ACCION-CICLO IS "CREATE" "UPDATE" "PAUSE "
005000                                  "RESUME" "STOP  "
005100     UPSI-0 ON STATUS IS FORZAR-TRAZA
005200            OFF STATUS IS SIN-TRAZA.
005300
005400*****************************************************************
005500 DATA DIVISION.
005600*****************************************************************
005700 WORKING-STORAGE SECTION.
005800*****************************************************************
005900 78  ESTADO-ACTIVO                VALUE "ACTIVE".
006000 78  ESTADO-PAUSADO               VALUE "PAUSED".
006100 78  ESTADO-COMPLETADO            VALUE "COMPLETED".
006200
006300 77  CONT-ALTAS-RECHAZADAS     PIC 9(4) COMP VALUE ZERO.
006400 77  INDICE-AUX                         PIC 9(4) COMP VALUE ZERO.
006500
006600 01  SIMBOLO-ENCONTRADO        PIC X(1) VALUE "N".
006700     88 SIMBOLO-OK             VALUE "S".
006800 01  ESTRATEGIA-ENCONTRADA     PIC X(1) VALUE "N".
006900     88 ESTRATEGIA-OK          VALUE "S".
007000
007100 01  FECHA-CORTA               PIC 9(6) VALUE ZERO.
007200 01  FECHA-CORTA-ALT REDEFINES FECHA-CORTA.
007300     05  FC-ANO                PIC 9(2).
007400     05  FC-MES                PIC 9(2).
007500     05  FC-DIA                PIC 9(2).
007600 01  SIGLO                     PIC 9(2) COMP VALUE ZERO.
007700 01  FECHA-TRABAJO             PIC 9(8) VALUE ZERO.
007800 01  FECHA-TRABAJO-ALT REDEFINES FECHA-TRABAJO.
007900     05  FT-SIGLO-ANO          PIC 9(4).
008000     05  FT-MES                PIC 9(2).
008100     05  FT-DIA                PIC 9(2).
008200
008300 01  SALDO-TRABAJO             PIC S9(9)V99 VALUE ZERO.
008400 01  SALDO-TRABAJO-ALT REDEFINES SALDO-TRABAJO.
008500     05  ST-ENTERO             PIC S9(9).
008600     05  ST-DECIMAL            PIC 9(2).
008700
008800*-----------------------------------------------------------------
008900* TABLAS MAESTRAS DE VALIDACION. SE CARGAN UNA VEZ POR EJECUCION
009000* DESDE SIMADMN; SIMLIFE SOLO LAS RECORRE PARA COMPROBAR QUE EL
009100* SIMBOLO Y LA ESTRATEGIA DE LA SOLICITUD DE ALTA EXISTEN.
009200*-----------------------------------------------------------------
009300 01  TABLA-SIMBOLOS.
009400     05  TS-FILA OCCURS 500 TIMES
009500             INDEXED BY IX-SBL.
009600         10  TS-ID             PIC X(10).
009700 01  TABLA-ESTRATEGIAS.
009800     05  TE-FILA OCCURS 200 TIMES
009900             INDEXED BY IX-EST.
010000         10  TE-ID             PIC X(10).
010100
010200*-----------------------------------------------------------------
010300 LINKAGE SECTION.
010400*-----------------------------------------------------------------
010500 01  ACCION                    PIC X(6).
010600
010700 01  TABLA-SIMBOLOS-PASE.
010800     05  TSP-TOTAL        PIC 9(4) COMP.
010900     05  TSP-FILA OCCURS 500 TIMES
011000             INDEXED BY IX-TSP.
011100         10  TSP-ID            PIC X(10).
011200
011300 01  TABLA-ESTRATEGIAS-PASE.
011400     05  TEP-TOTAL     PIC 9(4) COMP.
011500     05  TEP-FILA OCCURS 200 TIMES
011600             INDEXED BY IX-TEP.
011700         10  TEP-ID            PIC X(10).
011800
011900 01  SIMULACION-REG.
012000     05  SIM-ID                PIC X(10).
012100     05  SIM-USUARIO-ID        PIC X(10).
012200     05  SIM-SIMBOLO-ID        PIC X(10).
012300     05  SIM-ESTRATEGIA-ID     PIC X(10).
012400     05  SIM-FECHA-INICIO      PIC 9(8).
012500     05  SIM-FECHA-FIN         PIC 9(8).
012600     05  SIM-INVERSION-INICIAL PIC S9(9)V99.
012700     05  SIM-SALDO-ACTUAL      PIC S9(9)V99.
012800     05  SIM-GANANCIA-PERDIDA  PIC S9(9)V99.
012900     05  SIM-GANANCIA-PERD-PCT PIC S9(5)V9999.
013000     05  SIM-ESTADO            PIC X(9).
013100     05  SIM-REINVERTIR        PIC X(1).
013200     05  SIM-TOTAL-OPERACIONES PIC 9(6).
013300     05  SIM-OPERAC-EXITOSAS   PIC 9(6).
013400     05  FILLER                   PIC X(30).
013500
013600 01  SOLICITUD-ACEPTADA        PIC X(1).
013700     88  SOLICITUD-OK          VALUE "S".
013800     88  SOLICITUD-RECHAZADA   VALUE "N".
013810
013820 01  REINVERTIR-NUEVO          PIC X(1).                       LTB0706
013830
014000*****************************************************************
014100 PROCEDURE DIVISION USING ACCION
014200                           TABLA-SIMBOLOS-PASE
014300                           TABLA-ESTRATEGIAS-PASE
014400                           SIMULACION-REG
014410                           REINVERTIR-NUEVO                    LTB0706
014500                           SOLICITUD-ACEPTADA.
014600*****************************************************************
014700 1000-APLICAR-TRANSICION.
014800     MOVE "S" TO SOLICITUD-ACEPTADA.
014900
015000     EVALUATE ACCION
015100         WHEN "CREATE"
015200             PERFORM 1100-ALTA-SIMULACION THRU 1100-EXIT
015300         WHEN "UPDATE"
015400             PERFORM 1200-ACTUALIZAR-SIMULACION THRU 1200-EXIT
015500         WHEN "PAUSE "
015600             PERFORM 1300-PAUSAR-SIMULACION THRU 1300-EXIT
015700         WHEN "RESUME"
015800             PERFORM 1400-REANUDAR-SIMULACION THRU 1400-EXIT
015900         WHEN "STOP  "
016000             PERFORM 1500-DETENER-SIMULACION THRU 1500-EXIT
016100         WHEN OTHER
016200             MOVE "N" TO SOLICITUD-ACEPTADA
016300     END-EVALUATE.
016400
016500     GOBACK.
016600
016700*-----------------------------------------------------------------
016800* ALTA: EL SIMBOLO Y LA ESTRATEGIA DE LA SOLICITUD DEBEN EXISTIR
016900* EN LAS TABLAS MAESTRAS. SI ALGUNO FALTA, SE RECHAZA LA ALTA SIN
017000* TOCAR EL REGISTRO DE SIMULACION. SI AMBOS EXISTEN, EL SALDO
017100* ACTUAL SE SIEMBRA CON LA INVERSION INICIAL Y TODOS LOS
017200* CONTADORES Y RESULTADOS ARRANCAN EN CERO.
017300*-----------------------------------------------------------------
017400 1100-ALTA-SIMULACION.
017500     MOVE TABLA-SIMBOLOS-PASE TO TABLA-SIMBOLOS.
017600     MOVE TABLA-ESTRATEGIAS-PASE TO TABLA-ESTRATEGIAS.
017700
017800     PERFORM 1110-BUSCAR-SIMBOLO
017900         THRU 1110-EXIT.
018000     PERFORM 1120-BUSCAR-ESTRATEGIA
018100         THRU 1120-EXIT.
018200
018300     IF NOT SIMBOLO-OK OR NOT ESTRATEGIA-OK
018400         ADD 1 TO CONT-ALTAS-RECHAZADAS
018500         IF FORZAR-TRAZA
018600             DISPLAY "SIMLIFE: ALTA RECHAZADA PARA "
018700                     SIM-ID " - SIMBOLO/ESTRATEGIA INEXISTENTE"
018800         END-IF
018900         MOVE "N" TO SOLICITUD-ACEPTADA                        RSM0297
019000         GO TO 1100-EXIT.
019100
019200     MOVE SIM-INVERSION-INICIAL TO SIM-SALDO-ACTUAL.
019300     MOVE ZERO TO SIM-GANANCIA-PERDIDA.
019400     MOVE ZERO TO SIM-GANANCIA-PERD-PCT.
019500     MOVE ZERO TO SIM-TOTAL-OPERACIONES.
019600     MOVE ZERO TO SIM-OPERAC-EXITOSAS.
019700     MOVE ESTADO-ACTIVO TO SIM-ESTADO.
019800 1100-EXIT.
019900     EXIT.
020000
020100 1110-BUSCAR-SIMBOLO.
020200     MOVE "N" TO SIMBOLO-ENCONTRADO.
020300     PERFORM 1111-COMPARAR-SIMBOLO
020400         THRU 1111-EXIT
020500         VARYING IX-SBL FROM 1 BY 1
020600         UNTIL IX-SBL > TSP-TOTAL
020700            OR SIMBOLO-OK.
020800 1110-EXIT.
020900     EXIT.
021000
021100 1111-COMPARAR-SIMBOLO.
021200     IF TSP-ID (IX-SBL) = SIM-SIMBOLO-ID
021300         MOVE "S" TO SIMBOLO-ENCONTRADO.
021400 1111-EXIT.
021500     EXIT.
021600
021700 1120-BUSCAR-ESTRATEGIA.
021800     MOVE "N" TO ESTRATEGIA-ENCONTRADA.
021900     PERFORM 1121-COMPARAR-ESTRATEGIA
022000         THRU 1121-EXIT
022100         VARYING IX-EST FROM 1 BY 1
022200         UNTIL IX-EST > TEP-TOTAL
022300            OR ESTRATEGIA-OK.
022400 1120-EXIT.
022500     EXIT.
022600
022700 1121-COMPARAR-ESTRATEGIA.
022800     IF TEP-ID (IX-EST) = SIM-ESTRATEGIA-ID
022900         MOVE "S" TO ESTRATEGIA-ENCONTRADA.
023000 1121-EXIT.
023100     EXIT.
023200
023300*-----------------------------------------------------------------
023400* ACTUALIZACION: DE MOMENTO EL UNICO DATO QUE SIMADMN DEJA TOCAR
023500* SIN PASAR POR ALTA/BAJA ES EL INDICADOR DE REINVERSION. EL
023600* ESTADO NO CAMBIA.
023700*-----------------------------------------------------------------
023800 1200-ACTUALIZAR-SIMULACION.
023910     IF REINVERTIR-NUEVO = "Y" OR REINVERTIR-NUEVO = "N"    LTB0706
023920         MOVE REINVERTIR-NUEVO TO SIM-REINVERTIR            LTB0706
023930     END-IF.                                                      LTB0706
024000 1200-EXIT.
024100     EXIT.
024200
024300*-----------------------------------------------------------------
024400* PAUSA Y REANUDACION: TRANSICIONES INCONDICIONALES, COMO EN EL
024500* CUADERNO DE MANTENIMIENTO ORIGINAL. NO SE COMPRUEBA EL ESTADO
024600* DE PARTIDA.
024700*-----------------------------------------------------------------
024800 1300-PAUSAR-SIMULACION.                                          PGV0921
024900     MOVE ESTADO-PAUSADO TO SIM-ESTADO.
025000 1300-EXIT.
025100     EXIT.
025200
025300 1400-REANUDAR-SIMULACION.                                        PGV0922
025400     MOVE ESTADO-ACTIVO TO SIM-ESTADO.
025500 1400-EXIT.
025600     EXIT.
025700
025800*-----------------------------------------------------------------
025900* BAJA: LA SIMULACION QUEDA COMPLETADA Y SE GRABA LA FECHA DE
026000* CIERRE DEL DIA. LA FECHA SE OBTIENE DEL RELOJ DEL SISTEMA, NO
026100* DE LA SOLICITUD.
026200*-----------------------------------------------------------------
026300 1500-DETENER-SIMULACION.
026400     ACCEPT FECHA-CORTA FROM DATE.                             RSM9812
026500     IF FC-ANO < 50
026600         MOVE 20 TO SIGLO
026700     ELSE
026800         MOVE 19 TO SIGLO
026900     END-IF.
027000     COMPUTE FECHA-TRABAJO =
027100         (SIGLO * 1000000) + FECHA-CORTA.
027200
027300     MOVE ESTADO-COMPLETADO TO SIM-ESTADO.
027400     MOVE FECHA-TRABAJO TO SIM-FECHA-FIN.
027500 1500-EXIT.
027600     EXIT.
